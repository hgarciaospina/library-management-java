      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 201-01 CMD  Initial copy/inventory layout.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WBCPYCPY - physical-copy inventory master.  WBC-STATUS moves
      *D through AVAILABLE/ON_LOAN/DAMAGED/LOST and terminates at
      *D DEACTIVATED; once DEACTIVATED no further status change is
      *D permitted by the owning maintenance transaction (not driven
      *D by any of the three batches in this phase).
      *D
             01  WBC-RECORD.
                 05  WBC-ID                      PIC 9(09).
                 05  WBC-BOOK-ID                 PIC 9(09).
                 05  WBC-LIBRARY-ID              PIC 9(09).
                 05  WBC-NUMBER                  PIC 9(04).
                 05  WBC-BARCODE                 PIC X(40).
                 05  WBC-STATUS                  PIC X(11).
                     88  WBC-AVAILABLE            VALUE 'AVAILABLE'.
                     88  WBC-ON-LOAN              VALUE 'ON_LOAN'.
                     88  WBC-DAMAGED              VALUE 'DAMAGED'.
                     88  WBC-LOST                 VALUE 'LOST'.
                     88  WBC-DEACTIVATED          VALUE 'DEACTIVATED'.
                 05  WBC-SHELF-LOCATION          PIC X(30).
                 05  WBC-CREATED-AT              PIC 9(08).
                 05  WBC-UPDATED-AT              PIC 9(08).
                 05  WBC-DELETED-AT              PIC 9(08).
                 05  FILLER                      PIC X(04).
