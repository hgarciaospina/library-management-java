      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 201-01 CMD  Initial member master layout.
      *H 900305 201-04 RCH  Added active flag; inactive members are
      *H                    barred from new loans (canBorrow rule).
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WMBRCCPY - library member master.  WMB-ACTIVE-FLAG defaults
      *D to 'Y' at registration; LLOANPST loads this file into
      *D WS-MEMBER-TABLE and searches it by WMB-ID for each LEND/
      *D RETURN transaction.
      *D
             01  WMB-RECORD.
                 05  WMB-ID                      PIC 9(09).
                 05  WMB-USER-ID                 PIC 9(09).
                 05  WMB-LIBRARY-ID              PIC 9(09).
030590           05  WMB-ACTIVE-FLAG             PIC X(01).
030590               88  WMB-ACTIVE               VALUE 'Y'.
030590               88  WMB-INACTIVE             VALUE 'N'.
                 05  FILLER                      PIC X(02).
