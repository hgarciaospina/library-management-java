      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 001-01 CMD  Initial common batch work area, modeled
      *H                    on the shop standard WWSCRCPY generic
      *H                    work block.
      *H 990112 001-04 P12  Y2K: WWRK-CURRENT-CCYY now carries full
      *H                    century; batch date parm windowing logic
      *H                    removed.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WWRKCCPY - common batch work fields shared by LBOOKADD,
      *D LLOANPST and LRESVEXP: the run-date parameter and the
      *D Julian-day work fields used by the epoch-day-subtraction
      *D paragraph in each program.
      *D
             01  WWRK-COMMON-AREA.
                 05  WWRK-RUN-DATE               PIC 9(08).
                 05  WWRK-RUN-DATE-YMD REDEFINES WWRK-RUN-DATE.
                     10  WWRK-RUN-CCYY            PIC 9(04).
                     10  WWRK-RUN-MM              PIC 9(02).
                     10  WWRK-RUN-DD              PIC 9(02).
011299           05  WWRK-CURRENT-CCYY           PIC 9(04).
                 05  WWRK-JULIAN-WORK.
                     10  WWRK-JW-YEAR             PIC S9(09) COMP-5.
                     10  WWRK-JW-MONTH            PIC S9(09) COMP-5.
                     10  WWRK-JW-DAY              PIC S9(09) COMP-5.
                     10  WWRK-JW-A                PIC S9(09) COMP-5.
                     10  WWRK-JW-B                PIC S9(09) COMP-5.
                     10  WWRK-JW-C                PIC S9(09) COMP-5.
                     10  WWRK-JW-TERM1            PIC S9(09) COMP-5.
                     10  WWRK-JW-TERM2            PIC S9(09) COMP-5.
                     10  WWRK-JW-TERM3            PIC S9(09) COMP-5.
                     10  WWRK-JW-RESULT           PIC S9(09) COMP-5.
                 05  FILLER                      PIC X(08).
