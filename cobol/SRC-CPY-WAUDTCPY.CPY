      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 204-01 CMD  Initial audit-log layout.
      *H 930718 204-02 RCH  Renamed record/prefix from WAU- to WAL-
      *H                    to clear a duplicate-name clash with the
      *H                    author master copybook (WAUTHCPY).
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WAUDTCPY - append-only audit trail.  Written in the order
      *D actions occur; never rewritten or deleted.
      *D
071893       01  WAL-RECORD.
071893           05  WAL-ID                      PIC 9(09).
071893           05  WAL-USER-ID                 PIC 9(09).
071893           05  WAL-ACTION                  PIC X(30).
071893           05  WAL-TIMESTAMP               PIC 9(08).
071893           05  FILLER                      PIC X(04).
