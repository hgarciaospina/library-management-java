      ******************************************************************
      *@*****************************************************************
      *@       L I B R A R Y   S Y S T E M S   D I V I S I O N
      *@*****************************************************************
             IDENTIFICATION DIVISION.
             PROGRAM-ID.    LBOOKADD.
             AUTHOR.        C M DEVRIES.
             INSTALLATION.  LIFEPRO SYSTEMS DIVISION - LIBRARY UNIT.
             DATE-WRITTEN.  FEBRUARY 1986.
             DATE-COMPILED.
             SECURITY.      CONFIDENTIAL - PROPERTY OF THE INSTALLATION
                            LISTED ABOVE.  NOT FOR DISTRIBUTION OUTSIDE
                            THE LIBRARY SYSTEMS DIVISION.
      *H*****************************************************************
      *H        PROGRAM CHANGE HISTORY
      *H*****************************************************************
022186*H 860221 201-01 CMD  Initial write-up.  Edits and posts book
022186*H                    onboarding requests against BOOK-MASTER.
093087*H 870930 201-02 CMD  Added category-id edit against the new
093087*H                    CATEGORY-MASTER lookup table.
030590*H 900305 201-05 RCH  Added audit-log write on every accepted
030590*H                    book so the holds desk can trace who
030590*H                    onboarded what.
071893*H 930718 201-06 RCH  Renamed WAUDTCPY record/prefix to WAL- to
071893*H                    clear a clash with WAUTHCPY; adjusted the
071893*H                    MOVE statements in 2300- accordingly.
110496*H 961104 201-08 MAK  Reworked the author-id edit to walk the
110496*H                    full OCCURS 10 table instead of stopping
110496*H                    at the first populated entry - a zero
110496*H                    anywhere in the list was slipping through.
011299*H 990112 201-09 P12  Y2K: confirmed all date fields on this
011299*H                    program and its copybooks carry full
011299*H                    century (CCYYMMDD).  Run-date parameter
011299*H                    card changed from YYMMDD to CCYYMMDD.
060304*H 040603 201-11 DLT  Added ISBN-10/ISBN-13 length edit keyed
060304*H                    off publication year (2007 cutover).
101411*H 111014 201-13 SGH  Minor - report heading line widened to
101411*H                    accommodate longer titles.
092213*H 130922 201-14 TJH  WS-CATEGORY-TABLE was carrying the full
092213*H                    WCT-RECORD (max-loan-days, penalty rate)
092213*H                    off the CATEGORY-FILE load; this edit only
092213*H                    ever needed WCT-ID.  Table now holds just
092213*H                    the id.
      *H*****************************************************************
      *D*****************************************************************
      *D        PROGRAM NARRATIVE
      *D*****************************************************************
      *D
      *D  LBOOKADD EDITS A FILE OF BOOK-ONBOARD REQUESTS (BOOKTXN),
      *D  ASSIGNS EACH ACCEPTED REQUEST THE NEXT BOOK-ID, WRITES THE
      *D  NEW CATALOG ENTRY TO BOOK-MASTER, APPENDS AN AUDIT-LOG
      *D  ENTRY FOR IT, AND PRODUCES A DETAIL/TRAILER REPORT SHOWING
      *D  WHICH REQUESTS WERE ACCEPTED AND WHICH WERE REJECTED AND
      *D  WHY.  CATEGORY-MASTER IS LOADED ENTIRELY INTO A WORKING-
      *D  STORAGE TABLE AT 1000-INITIALIZE TIME AND SEARCHED BY
      *D  CATEGORY-ID FOR EACH REQUEST; THERE IS NO INDEXED ACCESS
      *D  TO CATEGORY-MASTER IN THIS PHASE.
      *D
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.   IBM-4341.
             OBJECT-COMPUTER.   IBM-4341.
             SPECIAL-NAMES.
                 C01       IS TOP-OF-FORM
                 UPSI-0    ON  IS UPSI-0-ON
                           OFF IS UPSI-0-OFF.
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
                 SELECT BOOK-TXN-FILE   ASSIGN TO BOOKTXN
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT CATEGORY-FILE   ASSIGN TO CATGMAST
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT BOOK-FILE       ASSIGN TO BOOKMAST
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT AUDIT-FILE      ASSIGN TO AUDTLOG
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT REPORT-FILE     ASSIGN TO BOOKRPT
                     ORGANIZATION IS SEQUENTIAL.
      *
             DATA DIVISION.
             FILE SECTION.
             FD  BOOK-TXN-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WBKTXCPY.
      *
             FD  CATEGORY-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WCATGCPY.
      *
             FD  BOOK-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WBOOKCPY.
      *
             FD  AUDIT-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WAUDTCPY.
      *
             FD  REPORT-FILE
                 LABEL RECORDS ARE STANDARD.
             01  REPORT-RECORD                   PIC X(132).
      *
             WORKING-STORAGE SECTION.
                 COPY WWRKCCPY.
      *
             01  WS-SWITCHES.
                 05  WS-TXN-EOF-SW               PIC X(01) VALUE 'N'.
                     88  TXN-EOF                  VALUE 'Y'.
                     88  TXN-NOT-EOF              VALUE 'N'.
                 05  WS-CATG-EOF-SW              PIC X(01) VALUE 'N'.
                     88  CATEGORY-EOF             VALUE 'Y'.
                     88  CATEGORY-NOT-EOF         VALUE 'N'.
                 05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
                     88  VALID-TXN                VALUE 'Y'.
                     88  NOT-VALID-TXN            VALUE 'N'.
                 05  WS-CATG-FOUND-SW            PIC X(01) VALUE 'N'.
                     88  CATEGORY-FOUND           VALUE 'Y'.
                     88  CATEGORY-NOT-FOUND       VALUE 'N'.
                 05  FILLER                      PIC X(04).
      *
             01  WS-COUNTERS.
                 05  WS-NEXT-BOOK-ID             PIC S9(09)   COMP.
                 05  WS-NEXT-AUDIT-ID            PIC S9(09)   COMP.
                 05  WS-TX-PROCESSED             PIC S9(07)   COMP.
                 05  WS-BOOKS-ACCEPTED           PIC S9(07)   COMP.
                 05  WS-BOOKS-REJECTED           PIC S9(07)   COMP.
                 05  WS-LINE-COUNT               PIC S9(03)   COMP.
                 05  FILLER                      PIC X(04).
      *
092213*H 130922 201-14 TJH  WS-CAT-MAX-LOAN-DAYS and WS-CAT-PENALTY-
092213*H                    PER-DAY were never read past the table
092213*H                    load - onboarding only needs the category
092213*H                    id to exist, not its loan-policy fields.
             01  WS-CATEGORY-TABLE.
                 05  WS-CATEGORY-COUNT           PIC S9(04) COMP VALUE ZERO.
                 05  WS-CATEGORY-ENTRY OCCURS 500 TIMES
                         INDEXED BY CAT-IDX.
092213                   10  WS-CAT-ID                PIC 9(09).
                 05  FILLER                      PIC X(06).
      *
             01  WS-MISC.
                 05  AUTH-IDX                    PIC S9(04) COMP.
                 05  WS-REJECT-REASON            PIC X(40).
                 05  WS-PARM-CARD                PIC X(08).
      *
             01  WS-DETAIL-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  WS-DL-SEQ                   PIC ZZZZZ9.
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-ISBN                  PIC X(13).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-TITLE                 PIC X(50).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-RESULT                PIC X(08).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-REASON                PIC X(40).
                 05  FILLER                      PIC X(06).
      *
             01  WS-TRAILER-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  WS-TL-CAPTION               PIC X(40).
                 05  WS-TL-COUNT                 PIC ZZZ,ZZ9.
                 05  FILLER                      PIC X(83).
      *
             01  WS-HEADING-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
101411           05  FILLER                      PIC X(131) VALUE
101411               'SEQ    ISBN          TITLE                                               RESULT   REASON'.
      *
             PROCEDURE DIVISION.
      *
             0000-MAIN-LOGIC.
                 PERFORM 1000-INITIALIZE THRU 1000-EXIT.
                 PERFORM 2100-PROCESS-ONE-TRANSACTION THRU 2100-EXIT
                     UNTIL TXN-EOF.
                 PERFORM 9000-SUMMARY-REPORT THRU 9000-EXIT.
                 PERFORM 9900-TERMINATE THRU 9900-EXIT.
                 STOP RUN.
      *
011299*H 990112 201-09 P12  Y2K - parm card is now CCYYMMDD (8 bytes).
             1000-INITIALIZE.
                 OPEN INPUT  BOOK-TXN-FILE
                      OUTPUT BOOK-FILE
                      OUTPUT AUDIT-FILE
                      OUTPUT REPORT-FILE.
011299           ACCEPT WS-PARM-CARD FROM CONSOLE.
011299           MOVE WS-PARM-CARD TO WWRK-RUN-DATE.
                 MOVE WWRK-RUN-CCYY TO WWRK-CURRENT-CCYY.
                 MOVE ZERO TO WS-NEXT-BOOK-ID WS-NEXT-AUDIT-ID
                              WS-TX-PROCESSED WS-BOOKS-ACCEPTED
                              WS-BOOKS-REJECTED.
                 MOVE ZERO TO WS-LINE-COUNT.
                 WRITE REPORT-RECORD FROM WS-HEADING-LINE
                     AFTER ADVANCING TOP-OF-FORM.
                 PERFORM 1200-LOAD-CATEGORY-TABLE THRU 1200-EXIT.
                 SET TXN-NOT-EOF TO TRUE.
                 PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
             1000-EXIT.
                 EXIT.
      *
             1200-LOAD-CATEGORY-TABLE.
                 OPEN INPUT CATEGORY-FILE.
                 MOVE ZERO TO WS-CATEGORY-COUNT.
                 SET CATEGORY-NOT-EOF TO TRUE.
                 PERFORM 1210-READ-CATEGORY THRU 1210-EXIT.
                 PERFORM 1220-BUILD-CATEGORY-ENTRY THRU 1220-EXIT
                     UNTIL CATEGORY-EOF.
                 CLOSE CATEGORY-FILE.
             1200-EXIT.
                 EXIT.
      *
             1210-READ-CATEGORY.
                 READ CATEGORY-FILE
                     AT END SET CATEGORY-EOF TO TRUE
                 END-READ.
             1210-EXIT.
                 EXIT.
      *
             1220-BUILD-CATEGORY-ENTRY.
                 ADD 1 TO WS-CATEGORY-COUNT.
                 SET CAT-IDX TO WS-CATEGORY-COUNT.
092213           MOVE WCT-ID              TO WS-CAT-ID (CAT-IDX).
                 PERFORM 1210-READ-CATEGORY THRU 1210-EXIT.
             1220-EXIT.
                 EXIT.
      *
             2010-READ-TRANSACTION.
                 READ BOOK-TXN-FILE
                     AT END SET TXN-EOF TO TRUE
                 END-READ.
             2010-EXIT.
                 EXIT.
      *
110496*H 961104 201-08 MAK  Full rewrite of the edit sequence below
110496*H                    to call 2125- for every author slot.
             2100-PROCESS-ONE-TRANSACTION.
                 ADD 1 TO WS-TX-PROCESSED.
                 SET VALID-TXN TO TRUE.
                 MOVE SPACES TO WS-REJECT-REASON.
                 SET CATEGORY-NOT-FOUND TO TRUE.
                 PERFORM 2110-FIND-CATEGORY THRU 2110-EXIT.
                 PERFORM 2120-EDIT-TRANSACTION THRU 2120-EXIT.
                 IF VALID-TXN
                     PERFORM 2200-BUILD-BOOK-RECORD THRU 2200-EXIT
                     PERFORM 2300-WRITE-AUDIT-ENTRY THRU 2300-EXIT
                     ADD 1 TO WS-BOOKS-ACCEPTED
                 ELSE
                     ADD 1 TO WS-BOOKS-REJECTED
                 END-IF.
                 PERFORM 2400-WRITE-REPORT-LINE THRU 2400-EXIT.
                 PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
             2100-EXIT.
                 EXIT.
      *
             2110-FIND-CATEGORY.
                 SET CAT-IDX TO 1.
                 PERFORM 2115-SEARCH-CATEGORY-ENTRY THRU 2115-EXIT
                     UNTIL CAT-IDX > WS-CATEGORY-COUNT OR CATEGORY-FOUND.
             2110-EXIT.
                 EXIT.
      *
             2115-SEARCH-CATEGORY-ENTRY.
                 IF WS-CAT-ID (CAT-IDX) = WBT-CATEGORY-ID
                     SET CATEGORY-FOUND TO TRUE
                 ELSE
                     SET CAT-IDX UP BY 1
                 END-IF.
             2115-EXIT.
                 EXIT.
      *
             2120-EDIT-TRANSACTION.
                 IF WBT-TITLE = SPACES
                     SET NOT-VALID-TXN TO TRUE
                     MOVE 'TITLE IS BLANK' TO WS-REJECT-REASON
                 END-IF.
                 IF VALID-TXN
                     IF WBT-PUB-YEAR < 1000 OR
                        WBT-PUB-YEAR > WWRK-CURRENT-CCYY
                         SET NOT-VALID-TXN TO TRUE
                         MOVE 'PUB YEAR OUT OF RANGE' TO WS-REJECT-REASON
                     END-IF
                 END-IF.
                 IF VALID-TXN
                     IF WBT-AUTHOR-COUNT < 1
                         SET NOT-VALID-TXN TO TRUE
                         MOVE 'NO AUTHORS SUPPLIED' TO WS-REJECT-REASON
                     END-IF
                 END-IF.
110496           IF VALID-TXN
110496               PERFORM 2125-CHECK-AUTHOR-IDS THRU 2125-EXIT
110496           END-IF.
                 IF VALID-TXN
                     IF NOT CATEGORY-FOUND
                         SET NOT-VALID-TXN TO TRUE
                         MOVE 'CATEGORY NOT FOUND' TO WS-REJECT-REASON
                     END-IF
                 END-IF.
                 IF VALID-TXN
                     PERFORM 2130-CHECK-ISBN-FORMAT THRU 2130-EXIT
                 END-IF.
             2120-EXIT.
                 EXIT.
      *
110496       2125-CHECK-AUTHOR-IDS.
110496           SET AUTH-IDX TO 1.
110496           PERFORM 2126-CHECK-ONE-AUTHOR-ID THRU 2126-EXIT
110496               UNTIL AUTH-IDX > WBT-AUTHOR-COUNT OR NOT-VALID-TXN.
110496       2125-EXIT.
110496           EXIT.
110496*
110496       2126-CHECK-ONE-AUTHOR-ID.
110496           IF WBT-AUTHOR-IDS (AUTH-IDX) = ZERO
110496               SET NOT-VALID-TXN TO TRUE
110496               MOVE 'BLANK AUTHOR IN LIST' TO WS-REJECT-REASON
110496           ELSE
110496               SET AUTH-IDX UP BY 1
110496           END-IF.
110496       2126-EXIT.
110496           EXIT.
      *
060304*H 040603 201-11 DLT  New paragraph - ISBN length edit.
060304       2130-CHECK-ISBN-FORMAT.
060304           IF WBT-PUB-YEAR < 2007
060304               IF WBT-ISBN (11:3) NOT = SPACES OR
060304                  WBT-ISBN (1:10) = SPACES
060304                   SET NOT-VALID-TXN TO TRUE
060304                   MOVE 'ISBN NOT 10 CHARACTERS' TO WS-REJECT-REASON
060304               END-IF
060304           ELSE
060304               IF WBT-ISBN (13:1) = SPACE
060304                   SET NOT-VALID-TXN TO TRUE
060304                   MOVE 'ISBN NOT 13 CHARACTERS' TO WS-REJECT-REASON
060304               END-IF
060304           END-IF.
060304       2130-EXIT.
060304           EXIT.
      *
             2200-BUILD-BOOK-RECORD.
                 ADD 1 TO WS-NEXT-BOOK-ID.
                 MOVE WS-NEXT-BOOK-ID   TO WBK-ID.
                 MOVE WBT-ISBN          TO WBK-ISBN.
                 MOVE WBT-TITLE         TO WBK-TITLE.
                 MOVE WBT-PUB-YEAR      TO WBK-PUB-YEAR.
                 MOVE WBT-CATEGORY-ID   TO WBK-CATEGORY-ID.
                 MOVE WBT-AUTHOR-COUNT  TO WBK-AUTHOR-COUNT.
                 SET AUTH-IDX TO 1.
                 PERFORM 2210-COPY-AUTHOR-ID THRU 2210-EXIT
                     UNTIL AUTH-IDX > 10.
                 MOVE WWRK-RUN-DATE     TO WBK-CREATED-AT.
                 MOVE WWRK-RUN-DATE     TO WBK-UPDATED-AT.
                 MOVE ZERO              TO WBK-DELETED-AT.
                 WRITE WBK-RECORD.
             2200-EXIT.
                 EXIT.
      *
             2210-COPY-AUTHOR-ID.
                 MOVE WBT-AUTHOR-IDS (AUTH-IDX) TO WBK-AUTHOR-IDS (AUTH-IDX).
                 SET AUTH-IDX UP BY 1.
             2210-EXIT.
                 EXIT.
      *
071893*H 930718 201-06 RCH  Record-name changed WAU- to WAL- here.
071893       2300-WRITE-AUDIT-ENTRY.
071893           ADD 1 TO WS-NEXT-AUDIT-ID.
071893           MOVE WS-NEXT-AUDIT-ID  TO WAL-ID.
071893           MOVE WBT-ACTOR-USER-ID TO WAL-USER-ID.
071893           MOVE 'BOOK_CREATED'    TO WAL-ACTION.
071893           MOVE WWRK-RUN-DATE     TO WAL-TIMESTAMP.
071893           WRITE WAL-RECORD.
071893       2300-EXIT.
071893           EXIT.
      *
             2400-WRITE-REPORT-LINE.
                 MOVE WBT-SEQ-NO   TO WS-DL-SEQ.
                 MOVE WBT-ISBN     TO WS-DL-ISBN.
                 MOVE WBT-TITLE (1:50) TO WS-DL-TITLE.
                 IF VALID-TXN
                     MOVE 'ACCEPTED' TO WS-DL-RESULT
                     MOVE SPACES     TO WS-DL-REASON
                 ELSE
                     MOVE 'REJECTED' TO WS-DL-RESULT
                     MOVE WS-REJECT-REASON TO WS-DL-REASON
                 END-IF.
                 WRITE REPORT-RECORD FROM WS-DETAIL-LINE
                     AFTER ADVANCING 1 LINE.
                 ADD 1 TO WS-LINE-COUNT.
             2400-EXIT.
                 EXIT.
      *
             9000-SUMMARY-REPORT.
                 MOVE 'TRANSACTIONS PROCESSED . . . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-TX-PROCESSED TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 2 LINES.
                 MOVE 'BOOKS ACCEPTED AND CATALOGED  . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-BOOKS-ACCEPTED TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
                 MOVE 'BOOKS REJECTED . . . . . . . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-BOOKS-REJECTED TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
             9000-EXIT.
                 EXIT.
      *
             9900-TERMINATE.
                 CLOSE BOOK-TXN-FILE
                       BOOK-FILE
                       AUDIT-FILE
                       REPORT-FILE.
             9900-EXIT.
                 EXIT.
