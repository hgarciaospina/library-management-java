      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 900412 202-01 RCH  Initial reservation master.
      *H 990112 202-05 P12  Y2K: widened reservation dates to full
      *H                    CCYYMMDD.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WRESVCPY - copy-reservation master.  WRS-STATUS starts
      *D ACTIVE and moves to CANCELLED or FULFILLED (driven by the
      *D holds desk, not by a batch) or to EXPIRED (driven by
      *D LRESVEXP when WRS-EXPIRES-AT has passed).
      *D
             01  WRS-RECORD.
                 05  WRS-ID                      PIC 9(09).
                 05  WRS-COPY-ID                 PIC 9(09).
                 05  WRS-MEMBER-ID               PIC 9(09).
011299           05  WRS-RESERVED-AT             PIC 9(08).
011299           05  WRS-RESERVED-AT-YMD REDEFINES WRS-RESERVED-AT.
011299               10  WRS-RESERVED-CCYY        PIC 9(04).
011299               10  WRS-RESERVED-MM          PIC 9(02).
011299               10  WRS-RESERVED-DD          PIC 9(02).
011299           05  WRS-EXPIRES-AT              PIC 9(08).
011299           05  WRS-EXPIRES-AT-YMD REDEFINES WRS-EXPIRES-AT.
011299               10  WRS-EXPIRES-CCYY         PIC 9(04).
011299               10  WRS-EXPIRES-MM           PIC 9(02).
011299               10  WRS-EXPIRES-DD           PIC 9(02).
                 05  WRS-STATUS                  PIC X(09).
                     88  WRS-ACTIVE               VALUE 'ACTIVE'.
                     88  WRS-CANCELLED            VALUE 'CANCELLED'.
                     88  WRS-EXPIRED              VALUE 'EXPIRED'.
                     88  WRS-FULFILLED            VALUE 'FULFILLED'.
                 05  WRS-CREATED-AT              PIC 9(08).
                 05  WRS-UPDATED-AT              PIC 9(08).
                 05  WRS-DELETED-AT              PIC 9(08).
                 05  FILLER                      PIC X(04).
