      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 203-02 CMD  Initial role master layout.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WROLECPY - role master.  WRL-TYPE is mandatory; a role
      *D record with no type is rejected by the maintenance
      *D transaction that writes it (reference data only in this
      *D phase - no batch flow mutates ROLE-MASTER).
      *D
             01  WRL-RECORD.
                 05  WRL-ID                      PIC 9(09).
                 05  WRL-TYPE                    PIC X(12).
                     88  WRL-NORMAL-USER          VALUE 'NORMAL_USER'.
                     88  WRL-ADMIN                VALUE 'ADMIN'.
                     88  WRL-SUPER-USER           VALUE 'SUPER_USER'.
                 05  WRL-CREATED-AT              PIC 9(08).
                 05  WRL-UPDATED-AT              PIC 9(08).
                 05  WRL-DELETED-AT              PIC 9(08).
                 05  FILLER                      PIC X(05).
