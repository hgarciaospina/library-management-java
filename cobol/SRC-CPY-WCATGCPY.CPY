      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 201-01 CMD  Initial category/loan-policy layout.
      *H 900305 201-04 RCH  Added penalty-per-day rate; this record
      *H                    now drives the Loan penalty calc too.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WCATGCPY - category/loan-policy master.  Name lookup in the
      *D owning program's table search is case-insensitive; the table
      *D is built once at 1000-INITIALIZE time from CATEGORY-MASTER.
      *D
             01  WCT-RECORD.
                 05  WCT-ID                      PIC 9(09).
                 05  WCT-NAME                    PIC X(60).
                 05  WCT-MAX-LOAN-DAYS           PIC 9(04).
030590           05  WCT-PENALTY-PER-DAY         PIC 9(06).
                 05  FILLER                      PIC X(01).
