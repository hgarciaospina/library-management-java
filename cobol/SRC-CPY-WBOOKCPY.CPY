      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 201-01 CMD  Initial book master layout.
      *H 900305 201-04 RCH  Added category id for the new loan
      *H                    policy rules (max-days/penalty tables).
      *H 990112 201-09 P12  Y2K: confirmed all date fields carry full
      *H                    century (CCYYMMDD), no windowing needed.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D
      *D WBOOKCPY - book master record layout.  One entry per
      *D cataloged title.  BOOK-DELETED-AT non-zero marks a soft-
      *D deleted title still resident on BOOK-MASTER for audit
      *D purposes; it is skipped by normal processing.
      *D
             01  WBK-RECORD.
                 05  WBK-ID                      PIC 9(09).
      *          ISBN-10 (left-justified, blank padded) when
      *          WBK-PUB-YEAR is pre-2007, else full ISBN-13.
                 05  WBK-ISBN                    PIC X(13).
                 05  WBK-ISBN-VIEW REDEFINES WBK-ISBN.
                     10  WBK-ISBN-10              PIC X(10).
                     10  WBK-ISBN-10-FILL         PIC X(03).
                 05  WBK-TITLE                   PIC X(200).
                 05  WBK-PUB-YEAR                PIC 9(04).
030590           05  WBK-CATEGORY-ID             PIC 9(09).
                 05  WBK-AUTHOR-COUNT            PIC 9(02).
                 05  WBK-AUTHOR-IDS              PIC 9(09)
                                                 OCCURS 10 TIMES.
                 05  WBK-CREATED-AT              PIC 9(08).
                 05  WBK-CREATED-AT-YMD REDEFINES WBK-CREATED-AT.
                     10  WBK-CREATED-CCYY         PIC 9(04).
                     10  WBK-CREATED-MM           PIC 9(02).
                     10  WBK-CREATED-DD           PIC 9(02).
                 05  WBK-UPDATED-AT              PIC 9(08).
                 05  WBK-DELETED-AT              PIC 9(08).
                 05  FILLER                      PIC X(09).
