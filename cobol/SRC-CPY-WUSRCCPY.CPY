      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 203-01 CMD  Initial system-user master.
      *H 961104 203-03 MAK  Added role list (3-deep) to replace the
      *H                    old single-role field.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WUSRCCPY - system-user master.  WUS-EMAIL is stored trimmed
      *D and lowercased by the maintenance transaction that creates or
      *D updates it.  Carried here as the actor-id reference for
      *D AUDIT-LOG-RECORD; not opened directly by LBOOKADD/LLOANPST/
      *D LRESVEXP in this phase.
      *D
             01  WUS-RECORD.
                 05  WUS-ID                      PIC 9(09).
                 05  WUS-EMAIL                   PIC X(254).
                 05  WUS-PASSWORD-HASH           PIC X(100).
                 05  WUS-ACTIVE-FLAG             PIC X(01).
                     88  WUS-ACTIVE               VALUE 'Y'.
                     88  WUS-INACTIVE             VALUE 'N'.
110496           05  WUS-ROLE-COUNT              PIC 9(01).
110496           05  WUS-ROLE-CODES              PIC X(12)
110496                                           OCCURS 3 TIMES.
                 05  WUS-CREATED-AT              PIC 9(08).
                 05  WUS-UPDATED-AT              PIC 9(08).
                 05  FILLER                      PIC X(03).
