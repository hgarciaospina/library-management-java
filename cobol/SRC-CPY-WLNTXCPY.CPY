      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 900305 201-03 RCH  Initial loan-transaction input layout
      *H                    for LLOANPST.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WLTX-CODE is LEND or RETURN.  For LEND, WLTX-DUE-DATE is the
      *D requested due date; WLTX-RETURN-DATE is unused.  For RETURN,
      *D WLTX-RETURN-DATE is the date the copy came back; WLTX-DUE-
      *D DATE is unused.  File is pre-sorted by member id ascending.
      *D
             01  WLTX-RECORD.
                 05  WLTX-CODE                   PIC X(06).
                     88  WLTX-IS-LEND             VALUE 'LEND'.
                     88  WLTX-IS-RETURN           VALUE 'RETURN'.
                 05  WLTX-BOOK-ID                PIC 9(09).
                 05  WLTX-MEMBER-ID              PIC 9(09).
                 05  WLTX-DUE-DATE               PIC 9(08).
                 05  WLTX-RETURN-DATE            PIC 9(08).
                 05  FILLER                      PIC X(05).
