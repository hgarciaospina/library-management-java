      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 201-01 CMD  Initial library master layout.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WLIBRCPY - library master.  One entry per branch; holds
      *D members (by MEMBER-LIBRARY-ID) and copies (by
      *D COPY-LIBRARY-ID).
      *D
             01  WLB-RECORD.
                 05  WLB-ID                      PIC 9(09).
                 05  WLB-NAME                    PIC X(100).
                 05  WLB-ADDRESS                 PIC X(150).
                 05  FILLER                      PIC X(01).
