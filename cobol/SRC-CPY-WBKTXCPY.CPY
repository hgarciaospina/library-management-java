      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 201-02 CMD  Initial book-onboard transaction layout
      *H                    for LBOOKADD.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WBKTXCPY - one book-onboarding request per record, file
      *D order, no key.  WBT-SEQ-NO is the line number on the input
      *D file and is echoed on the summary report for traceability.
      *D
             01  WBT-RECORD.
                 05  WBT-SEQ-NO                  PIC 9(06).
                 05  WBT-ISBN                    PIC X(13).
                 05  WBT-TITLE                   PIC X(200).
                 05  WBT-PUB-YEAR                PIC 9(04).
                 05  WBT-CATEGORY-ID             PIC 9(09).
                 05  WBT-AUTHOR-COUNT            PIC 9(02).
                 05  WBT-AUTHOR-IDS              PIC 9(09)
                                                 OCCURS 10 TIMES.
                 05  WBT-ACTOR-USER-ID           PIC 9(09).
                 05  FILLER                      PIC X(07).
