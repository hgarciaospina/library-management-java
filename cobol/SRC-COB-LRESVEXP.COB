      ******************************************************************
      *@*****************************************************************
      *@       L I B R A R Y   S Y S T E M S   D I V I S I O N
      *@*****************************************************************
             IDENTIFICATION DIVISION.
             PROGRAM-ID.    LRESVEXP.
             AUTHOR.        D L THORNE.
             INSTALLATION.  LIFEPRO SYSTEMS DIVISION - LIBRARY UNIT.
             DATE-WRITTEN.  AUGUST 1990.
             DATE-COMPILED.
             SECURITY.      CONFIDENTIAL - PROPERTY OF THE INSTALLATION
                            LISTED ABOVE.  NOT FOR DISTRIBUTION OUTSIDE
                            THE LIBRARY SYSTEMS DIVISION.
      *H*****************************************************************
      *H        PROGRAM CHANGE HISTORY
      *H*****************************************************************
081490*H 900814 202-02 DLT  Initial write-up.  Expires any ACTIVE
081490*H                    reservation whose WRS-EXPIRES-AT has
081490*H                    passed the run date.
110593*H 931105 202-04 MAK  Added CANCELLED/FULFILLED pass-through -
110593*H                    holds desk clerks were seeing those rows
110593*H                    disappear from RESERVATION-MASTER; they
110593*H                    now write back unchanged like every other
110593*H                    non-candidate row.
011299*H 990112 202-06 P12  Y2K: run-date and reservation dates widened
011299*H                    to full CCYYMMDD; re-used the JDN compare
011299*H                    already standard in LLOANPST rather than
011299*H                    a new epoch table.
030306*H 060303 202-08 SGH  Summary report now breaks out expired
030306*H                    count separately from rows merely copied
030306*H                    forward unchanged.
      *H*****************************************************************
      *D*****************************************************************
      *D        PROGRAM NARRATIVE
      *D*****************************************************************
      *D
      *D  LRESVEXP READS RESERVATION-MASTER IN RESERVATION-ID SEQUENCE
      *D  AND WRITES EVERY ROW BACK TO RESERVATION-OUT-FILE.  A ROW
      *D  WHOSE STATUS IS STILL ACTIVE AND WHOSE WRS-EXPIRES-AT HAS
      *D  PASSED THE RUN DATE IS REWRITTEN WITH STATUS EXPIRED BEFORE
      *D  IT IS WRITTEN OUT; EVERY OTHER ROW (CANCELLED, FULFILLED,
      *D  EXPIRED ALREADY, OR STILL ACTIVE AND NOT YET PAST ITS
      *D  EXPIRY) PASSES THROUGH UNCHANGED.  THIS BATCH DOES NOT
      *D  CREATE, CANCEL OR FULFILL RESERVATIONS - THOSE TRANSITIONS
      *D  BELONG TO THE HOLDS DESK ON-LINE SYSTEM.
      *D
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.   IBM-4341.
             OBJECT-COMPUTER.   IBM-4341.
             SPECIAL-NAMES.
                 C01       IS TOP-OF-FORM
                 UPSI-0    ON  IS UPSI-0-ON
                           OFF IS UPSI-0-OFF.
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
                 SELECT RESERVATION-IN-FILE  ASSIGN TO RESVIN
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT RESERVATION-OUT-FILE ASSIGN TO RESVOUT
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT REPORT-FILE          ASSIGN TO RESVRPT
                     ORGANIZATION IS SEQUENTIAL.
      *
             DATA DIVISION.
             FILE SECTION.
             FD  RESERVATION-IN-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WRESVCPY.
      *
             FD  RESERVATION-OUT-FILE
                 LABEL RECORDS ARE STANDARD.
             01  WRO-RECORD.
                 05  WRO-ID                      PIC 9(09).
                 05  WRO-COPY-ID                 PIC 9(09).
                 05  WRO-MEMBER-ID               PIC 9(09).
                 05  WRO-RESERVED-AT             PIC 9(08).
                 05  WRO-EXPIRES-AT              PIC 9(08).
                 05  WRO-STATUS                  PIC X(09).
                 05  WRO-CREATED-AT              PIC 9(08).
                 05  WRO-UPDATED-AT              PIC 9(08).
                 05  WRO-DELETED-AT              PIC 9(08).
                 05  FILLER                      PIC X(04).
      *
             FD  REPORT-FILE
                 LABEL RECORDS ARE STANDARD.
             01  REPORT-RECORD                   PIC X(132).
      *
             WORKING-STORAGE SECTION.
                 COPY WWRKCCPY.
      *
             01  WS-DATE-CONV.
                 05  WS-DATE-CONV-FIELD          PIC 9(08).
                 05  WS-DATE-CONV-YMD REDEFINES WS-DATE-CONV-FIELD.
                     10  WS-DATE-CONV-CCYY        PIC 9(04).
                     10  WS-DATE-CONV-MM          PIC 9(02).
                     10  WS-DATE-CONV-DD          PIC 9(02).
                 05  FILLER                      PIC X(04).
      *
             01  WS-SWITCHES.
                 05  WS-RESV-EOF-SW              PIC X(01) VALUE 'N'.
                     88  RESV-EOF                 VALUE 'Y'.
                     88  RESV-NOT-EOF             VALUE 'N'.
                 05  WS-EXPIRE-CANDIDATE-SW      PIC X(01) VALUE 'N'.
                     88  EXPIRE-CANDIDATE         VALUE 'Y'.
                     88  NOT-EXPIRE-CANDIDATE     VALUE 'N'.
                 05  FILLER                      PIC X(02).
      *
             01  WS-COUNTERS.
                 05  WS-RESV-READ                PIC S9(07)   COMP.
                 05  WS-RESV-EXPIRED             PIC S9(07)   COMP.
                 05  WS-RESV-UNCHANGED           PIC S9(07)   COMP.
                 05  FILLER                      PIC X(04).
      *
             01  WS-MISC.
                 05  WS-PARM-CARD                PIC X(08).
                 05  FILLER                      PIC X(08).
      *
             01  WS-DETAIL-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  WS-DL-RESV-ID               PIC 9(09).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-MEMBER                PIC 9(09).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-COPY                  PIC 9(09).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-EXPIRES               PIC 9(08).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-ACTION                PIC X(09).
                 05  FILLER                      PIC X(76).
      *
             01  WS-TRAILER-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  WS-TL-CAPTION               PIC X(40).
                 05  WS-TL-COUNT                 PIC ZZZ,ZZ9.
                 05  FILLER                      PIC X(83).
      *
             01  WS-HEADING-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  FILLER                      PIC X(131) VALUE
                     'RESV-ID    MEMBER     COPY       EXPIRES  ACTION'.
      *
             PROCEDURE DIVISION.
      *
             0000-MAIN-LOGIC.
                 PERFORM 1000-INITIALIZE THRU 1000-EXIT.
                 PERFORM 2000-PROCESS-RESERVATIONS THRU 2000-EXIT
                     UNTIL RESV-EOF.
                 PERFORM 9000-SUMMARY-REPORT THRU 9000-EXIT.
                 PERFORM 9900-TERMINATE THRU 9900-EXIT.
                 STOP RUN.
      *
011299*H 990112 202-06 P12  Y2K - parm card is now CCYYMMDD (8 bytes).
             1000-INITIALIZE.
                 OPEN INPUT  RESERVATION-IN-FILE
                      OUTPUT RESERVATION-OUT-FILE
                      OUTPUT REPORT-FILE.
011299           ACCEPT WS-PARM-CARD FROM CONSOLE.
011299           MOVE WS-PARM-CARD TO WWRK-RUN-DATE.
                 MOVE ZERO TO WS-RESV-READ WS-RESV-EXPIRED
                              WS-RESV-UNCHANGED.
                 WRITE REPORT-RECORD FROM WS-HEADING-LINE
                     AFTER ADVANCING TOP-OF-FORM.
                 SET RESV-NOT-EOF TO TRUE.
                 PERFORM 2010-READ-RESERVATION THRU 2010-EXIT.
             1000-EXIT.
                 EXIT.
      *
             2000-PROCESS-RESERVATIONS.
                 ADD 1 TO WS-RESV-READ.
                 PERFORM 2100-EXPIRE-IF-PAST THRU 2100-EXIT.
                 PERFORM 2200-WRITE-RESERVATION THRU 2200-EXIT.
                 PERFORM 2400-WRITE-REPORT-LINE THRU 2400-EXIT.
                 PERFORM 2010-READ-RESERVATION THRU 2010-EXIT.
             2000-EXIT.
                 EXIT.
      *
             2010-READ-RESERVATION.
                 READ RESERVATION-IN-FILE
                     AT END SET RESV-EOF TO TRUE
                 END-READ.
             2010-EXIT.
                 EXIT.
      *
081490*H 900814 202-02 DLT  Expiry test runs only on rows still ACTIVE;
081490*H                    see 2100- below.
011299*H 990112 202-06 P12  Y2K - now goes through the JDN compare
011299*H                    instead of a straight numeric PIC 9(08)
      *D                    compare, which broke across a century.
011299       2100-EXPIRE-IF-PAST.
011299           SET NOT-EXPIRE-CANDIDATE TO TRUE.
011299           IF WRS-ACTIVE
011299               MOVE WRS-EXPIRES-AT TO WS-DATE-CONV-FIELD.
011299               MOVE WS-DATE-CONV-CCYY TO WWRK-JW-YEAR.
011299               MOVE WS-DATE-CONV-MM   TO WWRK-JW-MONTH.
011299               MOVE WS-DATE-CONV-DD   TO WWRK-JW-DAY.
011299               PERFORM 2150-DATE-TO-JDN THRU 2150-EXIT.
011299               MOVE WWRK-JW-RESULT TO WWRK-JW-TERM3.
011299               MOVE WWRK-RUN-CCYY TO WWRK-JW-YEAR.
011299               MOVE WWRK-RUN-MM   TO WWRK-JW-MONTH.
011299               MOVE WWRK-RUN-DD   TO WWRK-JW-DAY.
011299               PERFORM 2150-DATE-TO-JDN THRU 2150-EXIT.
011299               IF WWRK-JW-RESULT > WWRK-JW-TERM3
011299                   SET EXPIRE-CANDIDATE TO TRUE
011299               END-IF
011299           END-IF.
011299       2100-EXIT.
011299           EXIT.
      *
            *    CLASSIC JULIAN DAY NUMBER FORMULA, INTEGER DIVISION
            *    ONLY - NO INTRINSIC FUNCTIONS PERMITTED ON THIS SHOP'S
            *    COMPILER LEVEL.  SAME FORMULA AS LLOANPST 2270-.
            *    INPUT: WWRK-JW-YEAR/MONTH/DAY.  OUTPUT: WWRK-JW-RESULT.
011299       2150-DATE-TO-JDN.
011299           COMPUTE WWRK-JW-A = (14 - WWRK-JW-MONTH) / 12.
011299           COMPUTE WWRK-JW-B = WWRK-JW-YEAR + 4800 - WWRK-JW-A.
011299           COMPUTE WWRK-JW-C = WWRK-JW-MONTH + (12 * WWRK-JW-A) - 3.
011299           COMPUTE WWRK-JW-TERM1 =
011299               (153 * WWRK-JW-C + 2) / 5.
011299           COMPUTE WWRK-JW-TERM2 = (4 * WWRK-JW-B + 3) / 1461.
011299           COMPUTE WWRK-JW-TERM2 = WWRK-JW-TERM2 * 1461 / 4.
011299           COMPUTE WWRK-JW-RESULT =
011299               WWRK-JW-DAY + WWRK-JW-TERM1 + WWRK-JW-TERM2 - 32045.
011299       2150-EXIT.
011299           EXIT.
      *
110593*H 931105 202-04 MAK  CANCELLED/FULFILLED/already-EXPIRED rows
110593*H                    now write back unchanged instead of being
110593*H                    skipped.
             2200-WRITE-RESERVATION.
                 MOVE WRS-ID          TO WRO-ID.
                 MOVE WRS-COPY-ID     TO WRO-COPY-ID.
                 MOVE WRS-MEMBER-ID   TO WRO-MEMBER-ID.
                 MOVE WRS-RESERVED-AT TO WRO-RESERVED-AT.
                 MOVE WRS-EXPIRES-AT  TO WRO-EXPIRES-AT.
                 MOVE WRS-CREATED-AT  TO WRO-CREATED-AT.
                 MOVE WRS-UPDATED-AT  TO WRO-UPDATED-AT.
                 MOVE WRS-DELETED-AT  TO WRO-DELETED-AT.
110593           IF EXPIRE-CANDIDATE
110593               MOVE 'EXPIRED' TO WRO-STATUS
110593               MOVE WWRK-RUN-DATE TO WRO-UPDATED-AT
110593               ADD 1 TO WS-RESV-EXPIRED
110593           ELSE
110593               MOVE WRS-STATUS TO WRO-STATUS
110593               ADD 1 TO WS-RESV-UNCHANGED
                 END-IF.
                 WRITE WRO-RECORD.
             2200-EXIT.
                 EXIT.
      *
             2400-WRITE-REPORT-LINE.
                 MOVE WRS-ID         TO WS-DL-RESV-ID.
                 MOVE WRS-MEMBER-ID  TO WS-DL-MEMBER.
                 MOVE WRS-COPY-ID    TO WS-DL-COPY.
                 MOVE WRS-EXPIRES-AT TO WS-DL-EXPIRES.
                 IF EXPIRE-CANDIDATE
                     MOVE 'EXPIRED'   TO WS-DL-ACTION
                 ELSE
                     MOVE 'UNCHANGED' TO WS-DL-ACTION
                 END-IF.
                 WRITE REPORT-RECORD FROM WS-DETAIL-LINE
                     AFTER ADVANCING 1 LINE.
             2400-EXIT.
                 EXIT.
      *
030306*H 060303 202-08 SGH  Trailer now shows expired count separately
030306*H                    from unchanged pass-through count.
030306       9000-SUMMARY-REPORT.
030306           MOVE 'RESERVATIONS READ . . . . . . . . . . .' TO WS-TL-CAPTION.
030306           MOVE WS-RESV-READ TO WS-TL-COUNT.
030306           WRITE REPORT-RECORD FROM WS-TRAILER-LINE
030306               AFTER ADVANCING 2 LINES.
030306           MOVE 'RESERVATIONS EXPIRED THIS RUN . . . . .' TO WS-TL-CAPTION.
030306           MOVE WS-RESV-EXPIRED TO WS-TL-COUNT.
030306           WRITE REPORT-RECORD FROM WS-TRAILER-LINE
030306               AFTER ADVANCING 1 LINE.
030306           MOVE 'RESERVATIONS UNCHANGED . . . . . . . . .' TO WS-TL-CAPTION.
030306           MOVE WS-RESV-UNCHANGED TO WS-TL-COUNT.
030306           WRITE REPORT-RECORD FROM WS-TRAILER-LINE
030306               AFTER ADVANCING 1 LINE.
030306       9000-EXIT.
030306           EXIT.
      *
             9900-TERMINATE.
                 CLOSE RESERVATION-IN-FILE
                       RESERVATION-OUT-FILE
                       REPORT-FILE.
             9900-EXIT.
                 EXIT.
