      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 840215 201-01 CMD  Initial author master layout.
      *H 990112 201-09 P12  Y2K: confirmed DOB carries full century,
      *H                    no two-digit year stored here.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WAUTHCPY - author master record.  Referenced by author id
      *D from the book-author list; nationality/dob/email/affiliation
      *D are optional biographical fields.
      *D
             01  WAU-RECORD.
                 05  WAU-ID                      PIC 9(09).
                 05  WAU-FIRST-NAME              PIC X(60).
                 05  WAU-LAST-NAME               PIC X(60).
                 05  WAU-NATIONALITY             PIC X(40).
                 05  WAU-DOB                     PIC 9(08).
                 05  WAU-DOB-YMD REDEFINES WAU-DOB.
                     10  WAU-DOB-CCYY             PIC 9(04).
                     10  WAU-DOB-MM               PIC 9(02).
                     10  WAU-DOB-DD               PIC 9(02).
      *          normalized trimmed lowercase when present
                 05  WAU-EMAIL                   PIC X(254).
                 05  WAU-AFFILIATION             PIC X(100).
                 05  FILLER                      PIC X(09).
