      ******************************************************************
      *@*****************************************************************
      *@       L I B R A R Y   S Y S T E M S   D I V I S I O N
      *@*****************************************************************
             IDENTIFICATION DIVISION.
             PROGRAM-ID.    LLOANPST.
             AUTHOR.        R C HARMON.
             INSTALLATION.  LIFEPRO SYSTEMS DIVISION - LIBRARY UNIT.
             DATE-WRITTEN.  MARCH 1990.
             DATE-COMPILED.
             SECURITY.      CONFIDENTIAL - PROPERTY OF THE INSTALLATION
                            LISTED ABOVE.  NOT FOR DISTRIBUTION OUTSIDE
                            THE LIBRARY SYSTEMS DIVISION.
      *H*****************************************************************
      *H        PROGRAM CHANGE HISTORY
      *H*****************************************************************
030590*H 900305 201-02 RCH  Initial write-up.  Posts LEND and RETURN
030590*H                    transactions against LOAN-MASTER.
041290*H 900412 201-03 RCH  Added member control-break totals; holds
041290*H                    desk wants a per-member penalty subtotal
041290*H                    on the report, not just a grand total.
092093*H 930920 201-06 MAK  Member-id edit against MEMBER-MASTER now
092093*H                    also checks WMB-ACTIVE-FLAG; inactive
092093*H                    members can no longer be lent a book.
110496*H 961104 201-08 MAK  Category max-loan-days now drives the due
110496*H                    date on LEND instead of the old hard-
110496*H                    coded 14-day constant.
030698*H 980306 201-09 MAK  LOAN-MASTER is carried in memory for the
030698*H                    life of the run instead of the old dual-
030698*H                    file forward-copy/REWRITE scheme - this
030698*H                    shop's sequential files cannot support a
030698*H                    REWRITE after a partial-key match anyway.
011299*H 990112 201-10 P12  Y2K: run-date and all loan dates widened
011299*H                    to full CCYYMMDD; replaced the epoch-day
011299*H                    table lookup with the Julian Day Number
011299*H                    formula in 2260-/2270- so the century
011299*H                    rollover needs no further code changes.
081402*H 020814 201-11 DLT  Added 3000-REFRESH-OVERDUE-LOANS so that
081402*H                    a loan goes OVERDUE even on a run with no
081402*H                    RETURN transaction for it.
050913*H 130509 201-13 SGH  Minor - trailer now shows books-on-loan
050913*H                    as well as penalty days.
091513*H 130915 201-14 TJH  canBorrow was only checking the active
091513*H                    flag; a member with an unpaid overdue
091513*H                    penalty could still be lent a book.  Also
091513*H                    found penalty days being multiplied by the
091513*H                    category's per-day rate in 2330-/3110- -
091513*H                    a pure day count was turning into money.
091613*H 130916 201-15 TJH  WLTX-DUE-DATE was on the input record but
091613*H                    never read; 2230- was deriving a due date
091613*H                    of its own off category max-loan-days.
091613*H                    Due date is the requesting system's call,
091613*H                    not ours.
091813*H 130918 201-16 TJH  Member penalty subtotal was keyed off the
091813*H                    transaction file's own control break and
091813*H                    ran ahead of the overdue refresh.
091913*H 130919 201-17 TJH  Member/grand penalty totals were being
091913*H                    summed from RETURN postings, not from
091913*H                    each member's OVERDUE loans.
092013*H 130920 201-18 TJH  LOAN-IN-FILE's WLI-RECORD carried an extra
092013*H                    WLI-CATEGORY-ID field WLOANCPY/WLN-RECORD
092013*H                    (LOAN-OUT-FILE) does not have, so next
092013*H                    run's LOAN-IN-FILE would misread its own
092013*H                    prior LOAN-OUT-FILE from member-id on.
092013*H                    Field was write-only besides (category
092013*H                    rate already out of the calc per 201-14);
092013*H                    dropped it rather than add it to the
092013*H                    output side.
      *H*****************************************************************
      *D*****************************************************************
      *D        PROGRAM NARRATIVE
      *D*****************************************************************
      *D
      *D  LLOANPST POSTS A PRE-SORTED (BY MEMBER-ID) FILE OF LEND AND
      *D  RETURN TRANSACTIONS (LOANTXN) AGAINST LOAN-MASTER, THEN
      *D  REFRESHES ANY REMAINING ACTIVE LOAN WHOSE DUE DATE HAS
      *D  PASSED TO OVERDUE.  LOAN-MASTER, CATEGORY-MASTER, MEMBER-
      *D  MASTER AND BOOK-MASTER ARE ALL LOADED ENTIRELY INTO
      *D  WORKING-STORAGE TABLES AT 1000-INITIALIZE TIME AND REWRITTEN
      *D  IN FULL TO LOAN-OUT-FILE AT 9000-WRITE-LOAN-MASTER TIME; THIS
      *D  SHOP HAS NO INDEXED ACCESS TO ANY OF THESE FILES IN THIS
      *D  PHASE.  THE REPORT CARRIES A CONTROL BREAK ON WLTX-MEMBER-ID
      *D  SHOWING EACH MEMBER'S PENALTY-DAY SUBTOTAL.
      *D
             ENVIRONMENT DIVISION.
             CONFIGURATION SECTION.
             SOURCE-COMPUTER.   IBM-4341.
             OBJECT-COMPUTER.   IBM-4341.
             SPECIAL-NAMES.
                 C01       IS TOP-OF-FORM
                 UPSI-0    ON  IS UPSI-0-ON
                           OFF IS UPSI-0-OFF.
             INPUT-OUTPUT SECTION.
             FILE-CONTROL.
                 SELECT LOAN-TXN-FILE   ASSIGN TO LOANTXN
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT CATEGORY-FILE   ASSIGN TO CATGMAST
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT MEMBER-FILE     ASSIGN TO MBRMAST
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT BOOK-FILE       ASSIGN TO BOOKMAST
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT LOAN-IN-FILE    ASSIGN TO LOANIN
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT LOAN-OUT-FILE   ASSIGN TO LOANOUT
                     ORGANIZATION IS SEQUENTIAL.
                 SELECT REPORT-FILE     ASSIGN TO LOANRPT
                     ORGANIZATION IS SEQUENTIAL.
      *
             DATA DIVISION.
             FILE SECTION.
             FD  LOAN-TXN-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WLNTXCPY.
      *
             FD  CATEGORY-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WCATGCPY.
      *
             FD  MEMBER-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WMBRCCPY.
      *
             FD  BOOK-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WBOOKCPY.
      *
            *    PRIOR-RUN LOAN-MASTER, CARRIED FORWARD INTO THE
            *    WS-LOAN-TABLE AT 1400- BELOW.  LAID OUT FIELD-FOR-
            *    FIELD THE SAME AS WLOANCPY BUT UNDER THE WLI- PREFIX
            *    SO BOTH FILES CAN BE OPEN IN THE SAME PROGRAM.
092013      *    SEE 201-18 BELOW - THIS RECORD CARRIED AN EXTRA
092013      *    CATEGORY-ID FIELD WLOANCPY DOES NOT HAVE, SO A SECOND
092013      *    RUN READING LAST RUN'S LOAN-OUT-FILE BACK IN AS THIS
092013      *    RUN'S LOAN-IN-FILE WAS MISALIGNED FROM MEMBER-ID ON.
             FD  LOAN-IN-FILE
                 LABEL RECORDS ARE STANDARD.
             01  WLI-RECORD.
                 05  WLI-ID                      PIC 9(09).
                 05  WLI-BOOK-ID                 PIC 9(09).
                 05  WLI-MEMBER-ID               PIC 9(09).
                 05  WLI-LOAN-DATE               PIC 9(08).
                 05  WLI-DUE-DATE                PIC 9(08).
                 05  WLI-RETURN-DATE             PIC 9(08).
                 05  WLI-STATUS                  PIC X(08).
                 05  WLI-PENALTY-DAYS            PIC 9(05).
                 05  FILLER                      PIC X(06).
      *
             FD  LOAN-OUT-FILE
                 LABEL RECORDS ARE STANDARD.
                 COPY WLOANCPY.
      *
             FD  REPORT-FILE
                 LABEL RECORDS ARE STANDARD.
             01  REPORT-RECORD                   PIC X(132).
      *
             WORKING-STORAGE SECTION.
                 COPY WWRKCCPY.
      *
             01  WS-DATE-CONV.
                 05  WS-DATE-CONV-FIELD          PIC 9(08).
                 05  WS-DATE-CONV-YMD REDEFINES WS-DATE-CONV-FIELD.
                     10  WS-DATE-CONV-CCYY        PIC 9(04).
                     10  WS-DATE-CONV-MM          PIC 9(02).
                     10  WS-DATE-CONV-DD          PIC 9(02).
                 05  FILLER                      PIC X(04).
      *
             01  WS-SWITCHES.
                 05  WS-TXN-EOF-SW               PIC X(01) VALUE 'N'.
                     88  TXN-EOF                  VALUE 'Y'.
                     88  TXN-NOT-EOF              VALUE 'N'.
                 05  WS-CATG-EOF-SW              PIC X(01) VALUE 'N'.
                     88  CATEGORY-EOF             VALUE 'Y'.
                     88  CATEGORY-NOT-EOF         VALUE 'N'.
                 05  WS-MBR-EOF-SW               PIC X(01) VALUE 'N'.
                     88  MEMBER-EOF               VALUE 'Y'.
                     88  MEMBER-NOT-EOF           VALUE 'N'.
                 05  WS-BOOK-LOAD-EOF-SW         PIC X(01) VALUE 'N'.
                     88  BOOK-LOAD-EOF            VALUE 'Y'.
                     88  BOOK-LOAD-NOT-EOF        VALUE 'N'.
                 05  WS-LOAN-IN-EOF-SW           PIC X(01) VALUE 'N'.
                     88  LOAN-IN-EOF              VALUE 'Y'.
                     88  LOAN-IN-NOT-EOF          VALUE 'N'.
                 05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
                     88  VALID-TXN                VALUE 'Y'.
                     88  NOT-VALID-TXN            VALUE 'N'.
                 05  WS-MBR-FOUND-SW             PIC X(01) VALUE 'N'.
                     88  MEMBER-FOUND             VALUE 'Y'.
                     88  MEMBER-NOT-FOUND         VALUE 'N'.
                 05  WS-CATG-FOUND-SW            PIC X(01) VALUE 'N'.
                     88  CATEGORY-FOUND           VALUE 'Y'.
                     88  CATEGORY-NOT-FOUND       VALUE 'N'.
                 05  WS-BOOK-FOUND-SW            PIC X(01) VALUE 'N'.
                     88  BOOK-FOUND               VALUE 'Y'.
                     88  BOOK-NOT-FOUND           VALUE 'N'.
                 05  WS-LOAN-FOUND-SW            PIC X(01) VALUE 'N'.
                     88  LOAN-ON-FILE             VALUE 'Y'.
                     88  LOAN-NOT-ON-FILE         VALUE 'N'.
                 05  WS-FIRST-MEMBER-SW          PIC X(01) VALUE 'Y'.
                     88  FIRST-MEMBER-ON-REPORT   VALUE 'Y'.
                 05  FILLER                      PIC X(02).
      *
             01  WS-COUNTERS.
                 05  WS-NEXT-LOAN-ID             PIC S9(09)   COMP.
                 05  WS-TX-PROCESSED             PIC S9(07)   COMP.
                 05  WS-LOANS-POSTED             PIC S9(07)   COMP.
                 05  WS-RETURNS-POSTED           PIC S9(07)   COMP.
                 05  WS-TX-REJECTED              PIC S9(07)   COMP.
                 05  WS-LOANS-MADE-OVERDUE       PIC S9(07)   COMP.
                 05  WS-BOOKS-ON-LOAN            PIC S9(07)   COMP.
                 05  WS-GRAND-PENALTY-DAYS       PIC S9(07)   COMP.
                 05  WS-MEMBER-PENALTY-DAYS      PIC S9(07)   COMP.
                 05  WS-MEMBER-OUTSTND-PENALTY   PIC S9(07)   COMP.
                 05  FILLER                      PIC X(04).
      *
092213*H 130922 201-19 TJH  WS-CAT-MAX-LOAN-DAYS and WS-CAT-PENALTY-
092213*H                    PER-DAY have not been read since 201-14/
092213*H                    201-15 above pulled the category rate and
092213*H                    the category due-date derivation out of
092213*H                    this program; table now carries only the
092213*H                    id the CATEGORY NOT FOUND edit needs.
             01  WS-CATEGORY-TABLE.
                 05  WS-CATEGORY-COUNT           PIC S9(04) COMP VALUE ZERO.
                 05  WS-CATEGORY-ENTRY OCCURS 500 TIMES
                         INDEXED BY CAT-IDX.
092213                   10  WS-CAT-ID                PIC 9(09).
                 05  FILLER                      PIC X(06).
      *
             01  WS-MEMBER-TABLE.
                 05  WS-MEMBER-COUNT             PIC S9(05) COMP VALUE ZERO.
                 05  WS-MEMBER-ENTRY OCCURS 5000 TIMES
                         INDEXED BY MBR-IDX.
                     10  WS-MBR-ID                PIC 9(09).
                     10  WS-MBR-ACTIVE-FLAG        PIC X(01).
                 05  FILLER                      PIC X(08).
      *
             01  WS-BOOK-TABLE.
                 05  WS-BOOK-COUNT               PIC S9(05) COMP VALUE ZERO.
                 05  WS-BOOK-ENTRY OCCURS 20000 TIMES
                         INDEXED BY BK-IDX.
                     10  WS-BK-ID                 PIC 9(09).
                     10  WS-BK-CATEGORY-ID-TAB     PIC 9(09).
                 05  FILLER                      PIC X(08).
      *
030698*H 980306 201-09 MAK  WS-LOAN-TABLE replaces the old dual-file
030698*H                    forward-copy/REWRITE scheme.
091813*H 130918 201-16 TJH  Added WS-LOAN-COUNT-AT-LOAD - the member
091813*H                    penalty report walks only the entries read
091813*H                    from LOAN-IN-FILE (already in member
091813*H                    order); loans LENT this run are appended
091813*H                    past that mark and are always ACTIVE, so
091813*H                    the report pass has no business with them.
             01  WS-LOAN-TABLE.
                 05  WS-LOAN-COUNT               PIC S9(05) COMP VALUE ZERO.
091813           05  WS-LOAN-COUNT-AT-LOAD       PIC S9(05) COMP VALUE ZERO.
                 05  WS-LOAN-ENTRY OCCURS 20000 TIMES
                         INDEXED BY LN-IDX.
                     10  WS-LN-ID                 PIC 9(09).
                     10  WS-LN-BOOK-ID             PIC 9(09).
                     10  WS-LN-MEMBER-ID           PIC 9(09).
                     10  WS-LN-LOAN-DATE           PIC 9(08).
                     10  WS-LN-DUE-DATE            PIC 9(08).
                     10  WS-LN-RETURN-DATE         PIC 9(08).
                     10  WS-LN-STATUS              PIC X(08).
                         88  ACTIVE-LOAN           VALUE 'ACTIVE  '.
                         88  RETURNED-LOAN         VALUE 'RETURNED'.
                         88  OVERDUE-LOAN          VALUE 'OVERDUE '.
                     10  WS-LN-PENALTY-DAYS        PIC 9(05).
                 05  FILLER                      PIC X(06).
      *
             01  WS-MISC.
                 05  WS-PARM-CARD                PIC X(08).
                 05  WS-PRIOR-MEMBER-ID          PIC 9(09) VALUE ZERO.
                 05  WS-FOUND-LOAN-IDX           PIC S9(05) COMP.
                 05  WS-REJECT-REASON            PIC X(40).
                 05  FILLER                      PIC X(05).
      *
             01  WS-DETAIL-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  WS-DL-MEMBER                PIC 9(09).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-BOOK                  PIC 9(09).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-ACTION                PIC X(06).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-PENALTY               PIC ZZZZ9.
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-RESULT                PIC X(08).
                 05  FILLER                      PIC X(02)  VALUE SPACE.
                 05  WS-DL-REASON                PIC X(40).
                 05  FILLER                      PIC X(09).
      *
             01  WS-BREAK-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  FILLER                      PIC X(20)  VALUE
                     '  MEMBER SUBTOTAL . '.
                 05  WS-BL-MEMBER                PIC 9(09).
                 05  FILLER                      PIC X(04)  VALUE SPACE.
                 05  WS-BL-PENALTY               PIC ZZZZ9.
                 05  FILLER                      PIC X(98).
      *
             01  WS-TRAILER-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  WS-TL-CAPTION               PIC X(40).
                 05  WS-TL-COUNT                 PIC ZZZ,ZZ9.
                 05  FILLER                      PIC X(83).
      *
             01  WS-HEADING-LINE.
                 05  FILLER                      PIC X(01)  VALUE SPACE.
                 05  FILLER                      PIC X(131) VALUE
                     'MEMBER     BOOK       ACTION PNLTY RESULT   REASON'.
      *
             PROCEDURE DIVISION.
      *
091813*H 130918 201-16 TJH  Member subtotal used to fire off the
091813*H                    transaction file's own control break, so
091813*H                    it ran ahead of 3000-'s overdue refresh and
091813*H                    never saw a loan newly turned OVERDUE this
091813*H                    run.  4000- is now a separate pass over
091813*H                    WS-LOAN-TABLE, run after the refresh.
091813       0000-MAIN-LOGIC.
091813           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
091813           PERFORM 2100-PROCESS-ONE-TRANSACTION THRU 2100-EXIT
091813               UNTIL TXN-EOF.
091813           PERFORM 3000-REFRESH-OVERDUE-LOANS THRU 3000-EXIT.
091813           PERFORM 4000-MEMBER-PENALTY-REPORT THRU 4000-EXIT.
091813           PERFORM 9000-WRITE-LOAN-MASTER THRU 9000-EXIT.
091813           PERFORM 9500-SUMMARY-REPORT THRU 9500-EXIT.
                 PERFORM 9900-TERMINATE THRU 9900-EXIT.
                 STOP RUN.
      *
011299*H 990112 201-10 P12  Y2K - parm card is now CCYYMMDD (8 bytes).
             1000-INITIALIZE.
                 OPEN INPUT  LOAN-TXN-FILE
                      INPUT  LOAN-IN-FILE
                      OUTPUT LOAN-OUT-FILE
                      OUTPUT REPORT-FILE.
                 ACCEPT WS-PARM-CARD FROM CONSOLE.
                 MOVE WS-PARM-CARD TO WWRK-RUN-DATE.
                 MOVE WWRK-RUN-CCYY TO WWRK-CURRENT-CCYY.
                 MOVE ZERO TO WS-NEXT-LOAN-ID WS-TX-PROCESSED
                              WS-LOANS-POSTED WS-RETURNS-POSTED
                              WS-TX-REJECTED WS-LOANS-MADE-OVERDUE
                              WS-BOOKS-ON-LOAN WS-GRAND-PENALTY-DAYS
                              WS-MEMBER-PENALTY-DAYS.
                 MOVE ZERO TO WS-PRIOR-MEMBER-ID.
                 SET FIRST-MEMBER-ON-REPORT TO TRUE.
                 WRITE REPORT-RECORD FROM WS-HEADING-LINE
                     AFTER ADVANCING TOP-OF-FORM.
                 PERFORM 1200-LOAD-CATEGORY-TABLE THRU 1200-EXIT.
                 PERFORM 1250-LOAD-BOOK-TABLE THRU 1250-EXIT.
                 PERFORM 1300-LOAD-MEMBER-TABLE THRU 1300-EXIT.
                 PERFORM 1400-LOAD-LOAN-TABLE THRU 1400-EXIT.
091813           MOVE WS-LOAN-COUNT TO WS-LOAN-COUNT-AT-LOAD.
                 SET TXN-NOT-EOF TO TRUE.
                 PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
             1000-EXIT.
                 EXIT.
      *
             1200-LOAD-CATEGORY-TABLE.
                 OPEN INPUT CATEGORY-FILE.
                 MOVE ZERO TO WS-CATEGORY-COUNT.
                 SET CATEGORY-NOT-EOF TO TRUE.
                 PERFORM 1210-READ-CATEGORY THRU 1210-EXIT.
                 PERFORM 1220-BUILD-CATEGORY-ENTRY THRU 1220-EXIT
                     UNTIL CATEGORY-EOF.
                 CLOSE CATEGORY-FILE.
             1200-EXIT.
                 EXIT.
      *
             1210-READ-CATEGORY.
                 READ CATEGORY-FILE
                     AT END SET CATEGORY-EOF TO TRUE
                 END-READ.
             1210-EXIT.
                 EXIT.
      *
             1220-BUILD-CATEGORY-ENTRY.
                 ADD 1 TO WS-CATEGORY-COUNT.
                 SET CAT-IDX TO WS-CATEGORY-COUNT.
092213           MOVE WCT-ID              TO WS-CAT-ID (CAT-IDX).
                 PERFORM 1210-READ-CATEGORY THRU 1210-EXIT.
             1220-EXIT.
                 EXIT.
      *
081402*H 020814 201-11 DLT  New section - BOOK-FILE is sequential, so
081402*H                    the category-id lookup for 2210- needs its
081402*H                    own in-memory table, same as 1200- above.
             1250-LOAD-BOOK-TABLE.
                 OPEN INPUT BOOK-FILE.
                 MOVE ZERO TO WS-BOOK-COUNT.
                 SET BOOK-LOAD-NOT-EOF TO TRUE.
                 PERFORM 1260-READ-BOOK THRU 1260-EXIT.
                 PERFORM 1270-BUILD-BOOK-ENTRY THRU 1270-EXIT
                     UNTIL BOOK-LOAD-EOF.
                 CLOSE BOOK-FILE.
             1250-EXIT.
                 EXIT.
      *
             1260-READ-BOOK.
                 READ BOOK-FILE
                     AT END SET BOOK-LOAD-EOF TO TRUE
                 END-READ.
             1260-EXIT.
                 EXIT.
      *
             1270-BUILD-BOOK-ENTRY.
                 ADD 1 TO WS-BOOK-COUNT.
                 SET BK-IDX TO WS-BOOK-COUNT.
                 MOVE WBK-ID          TO WS-BK-ID (BK-IDX).
                 MOVE WBK-CATEGORY-ID TO WS-BK-CATEGORY-ID-TAB (BK-IDX).
                 PERFORM 1260-READ-BOOK THRU 1260-EXIT.
             1270-EXIT.
                 EXIT.
      *
092093*H 930920 201-06 MAK  Member table now carries the active flag,
092093*H                    not just the id.
             1300-LOAD-MEMBER-TABLE.
                 OPEN INPUT MEMBER-FILE.
                 MOVE ZERO TO WS-MEMBER-COUNT.
                 SET MEMBER-NOT-EOF TO TRUE.
                 PERFORM 1310-READ-MEMBER THRU 1310-EXIT.
                 PERFORM 1320-BUILD-MEMBER-ENTRY THRU 1320-EXIT
                     UNTIL MEMBER-EOF.
                 CLOSE MEMBER-FILE.
             1300-EXIT.
                 EXIT.
      *
             1310-READ-MEMBER.
                 READ MEMBER-FILE
                     AT END SET MEMBER-EOF TO TRUE
                 END-READ.
             1310-EXIT.
                 EXIT.
      *
             1320-BUILD-MEMBER-ENTRY.
                 ADD 1 TO WS-MEMBER-COUNT.
                 SET MBR-IDX TO WS-MEMBER-COUNT.
                 MOVE WMB-ID           TO WS-MBR-ID (MBR-IDX).
                 MOVE WMB-ACTIVE-FLAG  TO WS-MBR-ACTIVE-FLAG (MBR-IDX).
                 PERFORM 1310-READ-MEMBER THRU 1310-EXIT.
             1320-EXIT.
                 EXIT.
      *
030698*H 980306 201-09 MAK  Loan table load replaces the old forward-
030698*H                    copy-to-output paragraph.
             1400-LOAD-LOAN-TABLE.
                 OPEN INPUT LOAN-IN-FILE.
                 MOVE ZERO TO WS-LOAN-COUNT.
                 SET LOAN-IN-NOT-EOF TO TRUE.
                 PERFORM 1410-READ-LOAN-IN THRU 1410-EXIT.
                 PERFORM 1420-BUILD-LOAN-ENTRY THRU 1420-EXIT
                     UNTIL LOAN-IN-EOF.
                 CLOSE LOAN-IN-FILE.
             1400-EXIT.
                 EXIT.
      *
             1410-READ-LOAN-IN.
                 READ LOAN-IN-FILE
                     AT END SET LOAN-IN-EOF TO TRUE
                 END-READ.
             1410-EXIT.
                 EXIT.
      *
             1420-BUILD-LOAN-ENTRY.
                 ADD 1 TO WS-LOAN-COUNT.
                 SET LN-IDX TO WS-LOAN-COUNT.
                 MOVE WLI-ID            TO WS-LN-ID (LN-IDX).
                 MOVE WLI-BOOK-ID       TO WS-LN-BOOK-ID (LN-IDX).
                 MOVE WLI-MEMBER-ID     TO WS-LN-MEMBER-ID (LN-IDX).
                 MOVE WLI-LOAN-DATE     TO WS-LN-LOAN-DATE (LN-IDX).
                 MOVE WLI-DUE-DATE      TO WS-LN-DUE-DATE (LN-IDX).
                 MOVE WLI-RETURN-DATE   TO WS-LN-RETURN-DATE (LN-IDX).
                 MOVE WLI-STATUS        TO WS-LN-STATUS (LN-IDX).
                 MOVE WLI-PENALTY-DAYS  TO WS-LN-PENALTY-DAYS (LN-IDX).
                 IF ACTIVE-LOAN (LN-IDX) OR OVERDUE-LOAN (LN-IDX)
                     ADD 1 TO WS-BOOKS-ON-LOAN
                 END-IF.
                 PERFORM 1410-READ-LOAN-IN THRU 1410-EXIT.
             1420-EXIT.
                 EXIT.
      *
             2010-READ-TRANSACTION.
                 READ LOAN-TXN-FILE
                     AT END SET TXN-EOF TO TRUE
                 END-READ.
             2010-EXIT.
                 EXIT.
      *
             2100-PROCESS-ONE-TRANSACTION.
                 ADD 1 TO WS-TX-PROCESSED.
                 SET VALID-TXN TO TRUE.
                 MOVE SPACES TO WS-REJECT-REASON.
                 MOVE ZERO TO WS-DL-PENALTY.
                 PERFORM 2150-FIND-MEMBER THRU 2150-EXIT.
                 IF WLTX-IS-LEND
                     PERFORM 2200-EDIT-LEND-TRANSACTION THRU 2200-EXIT
                 ELSE
                     PERFORM 2300-EDIT-RETURN-TRANSACTION THRU 2300-EXIT
                 END-IF.
                 PERFORM 2400-WRITE-REPORT-LINE THRU 2400-EXIT.
                 PERFORM 2010-READ-TRANSACTION THRU 2010-EXIT.
             2100-EXIT.
                 EXIT.
      *
             2150-FIND-MEMBER.
                 SET MEMBER-NOT-FOUND TO TRUE.
                 SET MBR-IDX TO 1.
                 PERFORM 2155-SEARCH-MEMBER-ENTRY THRU 2155-EXIT
                     UNTIL MBR-IDX > WS-MEMBER-COUNT OR MEMBER-FOUND.
             2150-EXIT.
                 EXIT.
      *
             2155-SEARCH-MEMBER-ENTRY.
                 IF WS-MBR-ID (MBR-IDX) = WLTX-MEMBER-ID
                     SET MEMBER-FOUND TO TRUE
                 ELSE
                     SET MBR-IDX UP BY 1
                 END-IF.
             2155-EXIT.
                 EXIT.
      *
110496*H 961104 201-08 MAK  Due date now keyed off category max-loan-
110496*H                    days; see former 2260- for the JDN add-
110496*H                    days calc (withdrawn - see 201-15 below).
091513*H 130915 201-14 TJH  A member could still be LENT a book while
091513*H                    carrying an unpaid overdue penalty; added
091513*H                    2206- to sum the member's OVERDUE penalty
091513*H                    days and reject the LEND when it is non-
091513*H                    zero, per the eligibility rule.
091613*H 130916 201-15 TJH  WLTX-DUE-DATE was carried on the input
091613*H                    record but never read - 2230- was deriving
091613*H                    the due date itself off category max-loan-
091613*H                    days instead.  Due date is the requesting
091613*H                    system's call, not ours; 2230- now stores
091613*H                    WLTX-DUE-DATE as-is, and 2208- rejects the
091613*H                    LEND if it is missing or not strictly after
091613*H                    the loan (run) date.  2260-CALC-DUE-DATE and
091613*H                    2280-JDN-TO-DATE are withdrawn - nothing
091613*H                    left to call them.
             2200-EDIT-LEND-TRANSACTION.
                 IF NOT MEMBER-FOUND
                     SET NOT-VALID-TXN TO TRUE
                     MOVE 'MEMBER NOT FOUND' TO WS-REJECT-REASON
                 END-IF.
                 IF VALID-TXN
                     IF WS-MBR-ACTIVE-FLAG (MBR-IDX) NOT = 'Y'
                         SET NOT-VALID-TXN TO TRUE
                         MOVE 'MEMBER NOT ACTIVE' TO WS-REJECT-REASON
                     END-IF
                 END-IF.
091513           IF VALID-TXN
091513               PERFORM 2206-CHECK-OUTSTANDING-PENALTY THRU 2206-EXIT
091513           END-IF.
091613           IF VALID-TXN
091613               PERFORM 2208-CHECK-DUE-DATE THRU 2208-EXIT
091613           END-IF.
                 IF VALID-TXN
                     PERFORM 2210-FIND-BOOK-CATEGORY THRU 2210-EXIT
                     IF NOT BOOK-FOUND
                         SET NOT-VALID-TXN TO TRUE
                         MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON
                     END-IF
                 END-IF.
                 IF VALID-TXN
                     PERFORM 2220-FIND-CATEGORY THRU 2220-EXIT
                     IF NOT CATEGORY-FOUND
                         SET NOT-VALID-TXN TO TRUE
                         MOVE 'CATEGORY NOT FOUND' TO WS-REJECT-REASON
                     END-IF
                 END-IF.
                 IF VALID-TXN
                     PERFORM 2230-POST-LEND THRU 2230-EXIT
                     ADD 1 TO WS-LOANS-POSTED
                     ADD 1 TO WS-BOOKS-ON-LOAN
                 ELSE
                     ADD 1 TO WS-TX-REJECTED
                 END-IF.
             2200-EXIT.
                 EXIT.
      *
091513      *    CAN-BORROW CHECK - MEMBER IS NOT ELIGIBLE FOR A NEW
091513      *    LEND WHILE ANY OVERDUE LOAN OF THEIRS STILL CARRIES
091513      *    PENALTY DAYS.  WS-LOAN-TABLE IS ALREADY IN STORAGE
091513      *    FROM 1400-LOAD-LOAN-TABLE, SO NO EXTRA FILE I-O HERE.
091513       2206-CHECK-OUTSTANDING-PENALTY.
091513           MOVE ZERO TO WS-MEMBER-OUTSTND-PENALTY.
091513           SET LN-IDX TO 1.
091513           PERFORM 2207-SUM-ONE-LOAN-PENALTY THRU 2207-EXIT
091513               UNTIL LN-IDX > WS-LOAN-COUNT.
091513           IF WS-MEMBER-OUTSTND-PENALTY > ZERO
091513               SET NOT-VALID-TXN TO TRUE
091513               MOVE 'OUTSTANDING PENALTY' TO WS-REJECT-REASON
091513           END-IF.
091513       2206-EXIT.
091513           EXIT.
091513*
091513       2207-SUM-ONE-LOAN-PENALTY.
091513           IF OVERDUE-LOAN (LN-IDX)
091513               AND WS-LN-MEMBER-ID (LN-IDX) = WLTX-MEMBER-ID
091513               ADD WS-LN-PENALTY-DAYS (LN-IDX)
091513                   TO WS-MEMBER-OUTSTND-PENALTY
091513           END-IF.
091513           SET LN-IDX UP BY 1.
091513       2207-EXIT.
091513           EXIT.
      *
091613      *    DUE DATE IS THE REQUESTING SYSTEM'S OWN CALL, CARRIED
091613      *    ON WLTX-DUE-DATE - THIS PROGRAM DOES NOT COMPUTE ONE.
091613      *    MANDATORY, AND MUST FALL STRICTLY AFTER THE LOAN DATE
091613      *    (THE RUN DATE, FOR A NEW LEND).
091613       2208-CHECK-DUE-DATE.
091613           IF WLTX-DUE-DATE = ZERO
091613               SET NOT-VALID-TXN TO TRUE
091613               MOVE 'DUE DATE MISSING' TO WS-REJECT-REASON
091613           ELSE
091613               IF WLTX-DUE-DATE NOT > WWRK-RUN-DATE
091613                   SET NOT-VALID-TXN TO TRUE
091613                   MOVE 'DUE DATE NOT AFTER LOAN DATE'
091613                       TO WS-REJECT-REASON
091613               END-IF
091613           END-IF.
091613       2208-EXIT.
091613           EXIT.
      *
             2210-FIND-BOOK-CATEGORY.
                 SET BOOK-NOT-FOUND TO TRUE.
                 SET BK-IDX TO 1.
                 PERFORM 2215-SEARCH-BOOK-ENTRY THRU 2215-EXIT
                     UNTIL BK-IDX > WS-BOOK-COUNT OR BOOK-FOUND.
             2210-EXIT.
                 EXIT.
      *
             2215-SEARCH-BOOK-ENTRY.
                 IF WS-BK-ID (BK-IDX) = WLTX-BOOK-ID
                     SET BOOK-FOUND TO TRUE
                 ELSE
                     SET BK-IDX UP BY 1
                 END-IF.
             2215-EXIT.
                 EXIT.
      *
             2220-FIND-CATEGORY.
                 SET CATEGORY-NOT-FOUND TO TRUE.
                 SET CAT-IDX TO 1.
                 PERFORM 2225-SEARCH-CATEGORY-ENTRY THRU 2225-EXIT
                     UNTIL CAT-IDX > WS-CATEGORY-COUNT OR CATEGORY-FOUND.
             2220-EXIT.
                 EXIT.
      *
             2225-SEARCH-CATEGORY-ENTRY.
                 IF WS-CAT-ID (CAT-IDX) = WS-BK-CATEGORY-ID-TAB (BK-IDX)
                     SET CATEGORY-FOUND TO TRUE
                 ELSE
                     SET CAT-IDX UP BY 1
                 END-IF.
             2225-EXIT.
                 EXIT.
      *
092013      *    201-18 DROPPED THE MOVE OF WS-BK-CATEGORY-ID-TAB INTO
092013      *    WS-LN-CATEGORY-ID THAT USED TO SIT HERE - NOTHING EVER
092013      *    READ THE FIELD BACK (THE CATEGORY RATE WAS ALREADY OUT
092013      *    OF THE PENALTY CALC PER 201-14), AND CARRYING IT MEANT
092013      *    WLI-RECORD NO LONGER MATCHED WLOANCPY BYTE-FOR-BYTE.
             2230-POST-LEND.
                 ADD 1 TO WS-NEXT-LOAN-ID.
                 ADD 1 TO WS-LOAN-COUNT.
                 SET LN-IDX TO WS-LOAN-COUNT.
                 MOVE WS-NEXT-LOAN-ID   TO WS-LN-ID (LN-IDX).
                 MOVE WLTX-BOOK-ID      TO WS-LN-BOOK-ID (LN-IDX).
                 MOVE WLTX-MEMBER-ID    TO WS-LN-MEMBER-ID (LN-IDX).
                 MOVE WWRK-RUN-DATE     TO WS-LN-LOAN-DATE (LN-IDX).
091613           MOVE WLTX-DUE-DATE     TO WS-LN-DUE-DATE (LN-IDX).
                 MOVE ZERO              TO WS-LN-RETURN-DATE (LN-IDX).
                 SET ACTIVE-LOAN (LN-IDX) TO TRUE.
                 MOVE ZERO              TO WS-LN-PENALTY-DAYS (LN-IDX).
             2230-EXIT.
                 EXIT.
      *
            *    CLASSIC JULIAN DAY NUMBER FORMULA, INTEGER DIVISION
            *    ONLY - NO INTRINSIC FUNCTIONS PERMITTED ON THIS SHOP'S
            *    COMPILER LEVEL.  INPUT: WWRK-JW-YEAR/MONTH/DAY.
            *    OUTPUT: WWRK-JW-RESULT (A JULIAN DAY NUMBER).
             2270-DATE-TO-JDN.
                 COMPUTE WWRK-JW-A = (14 - WWRK-JW-MONTH) / 12.
                 COMPUTE WWRK-JW-B = WWRK-JW-YEAR + 4800 - WWRK-JW-A.
                 COMPUTE WWRK-JW-C = WWRK-JW-MONTH + (12 * WWRK-JW-A) - 3.
                 COMPUTE WWRK-JW-TERM1 =
                     (153 * WWRK-JW-C + 2) / 5.
                 COMPUTE WWRK-JW-TERM2 = (4 * WWRK-JW-B + 3) / 1461.
                 COMPUTE WWRK-JW-TERM2 = WWRK-JW-TERM2 * 1461 / 4.
                 COMPUTE WWRK-JW-RESULT =
                     WWRK-JW-DAY + WWRK-JW-TERM1 + WWRK-JW-TERM2 - 32045.
             2270-EXIT.
                 EXIT.
      *
             2300-EDIT-RETURN-TRANSACTION.
                 IF NOT MEMBER-FOUND
                     SET NOT-VALID-TXN TO TRUE
                     MOVE 'MEMBER NOT FOUND' TO WS-REJECT-REASON
                 END-IF.
                 IF VALID-TXN
                     PERFORM 2310-FIND-ACTIVE-LOAN THRU 2310-EXIT
                     IF NOT LOAN-ON-FILE
                         SET NOT-VALID-TXN TO TRUE
                         MOVE 'NO ACTIVE LOAN FOUND' TO WS-REJECT-REASON
                     END-IF
                 END-IF.
                 IF VALID-TXN
                     PERFORM 2320-POST-RETURN THRU 2320-EXIT
                     ADD 1 TO WS-RETURNS-POSTED
                     SUBTRACT 1 FROM WS-BOOKS-ON-LOAN
                 ELSE
                     ADD 1 TO WS-TX-REJECTED
                 END-IF.
             2300-EXIT.
                 EXIT.
      *
            *    LOCATES THE ACTIVE LOAN FOR THIS BOOK/MEMBER IN THE
            *    IN-MEMORY WS-LOAN-TABLE.  WS-FOUND-LOAN-IDX IS LEFT
            *    POINTING AT THE MATCHING ENTRY FOR 2320- TO UPDATE.
             2310-FIND-ACTIVE-LOAN.
                 SET LOAN-NOT-ON-FILE TO TRUE.
                 SET LN-IDX TO 1.
                 PERFORM 2315-SEARCH-LOAN-ENTRY THRU 2315-EXIT
                     UNTIL LN-IDX > WS-LOAN-COUNT OR LOAN-ON-FILE.
             2310-EXIT.
                 EXIT.
      *
             2315-SEARCH-LOAN-ENTRY.
                 IF WS-LN-BOOK-ID (LN-IDX) = WLTX-BOOK-ID AND
                    WS-LN-MEMBER-ID (LN-IDX) = WLTX-MEMBER-ID AND
                    ACTIVE-LOAN (LN-IDX)
                     SET LOAN-ON-FILE TO TRUE
                     MOVE LN-IDX TO WS-FOUND-LOAN-IDX
                 ELSE
                     SET LN-IDX UP BY 1
                 END-IF.
             2315-EXIT.
                 EXIT.
      *
091913*H 130919 201-17 TJH  Dropped the ADD into WS-GRAND-PENALTY-DAYS
091913*H                    and WS-MEMBER-PENALTY-DAYS below - a RETURN
091913*H                    is not what drives the penalty report's
091913*H                    totals per the eligibility rule; only a
091913*H                    member's OVERDUE loans count, and 4000-
091913*H                    below sums those after the status refresh.
091913*H                    WS-DL-PENALTY (the detail line) still comes
091913*H                    from here.
             2320-POST-RETURN.
                 SET LN-IDX TO WS-FOUND-LOAN-IDX.
                 MOVE WLTX-RETURN-DATE TO WS-LN-RETURN-DATE (LN-IDX).
                 PERFORM 2330-CALC-PENALTY-DAYS THRU 2330-EXIT.
                 SET RETURNED-LOAN (LN-IDX) TO TRUE.
                 MOVE WS-LN-PENALTY-DAYS (LN-IDX) TO WS-DL-PENALTY.
             2320-EXIT.
                 EXIT.
      *
011299*H 990112 201-10 P12  Y2K - penalty calc now goes through the
011299*H                    JDN subtraction instead of a date table.
091513*H 130915 201-14 TJH  Penalty days was being multiplied by the
091513*H                    category's penalty-per-day rate, turning a
091513*H                    day count into a money amount.  Field is a
091513*H                    pure day count - rate dropped from here.
             2330-CALC-PENALTY-DAYS.
                 MOVE WS-LN-DUE-DATE (LN-IDX) TO WS-DATE-CONV-FIELD.
                 MOVE WS-DATE-CONV-CCYY TO WWRK-JW-YEAR.
                 MOVE WS-DATE-CONV-MM   TO WWRK-JW-MONTH.
                 MOVE WS-DATE-CONV-DD   TO WWRK-JW-DAY.
                 PERFORM 2270-DATE-TO-JDN THRU 2270-EXIT.
                 MOVE WWRK-JW-RESULT TO WWRK-JW-TERM3.
                 MOVE WLTX-RETURN-DATE TO WS-DATE-CONV-FIELD.
                 MOVE WS-DATE-CONV-CCYY TO WWRK-JW-YEAR.
                 MOVE WS-DATE-CONV-MM   TO WWRK-JW-MONTH.
                 MOVE WS-DATE-CONV-DD   TO WWRK-JW-DAY.
                 PERFORM 2270-DATE-TO-JDN THRU 2270-EXIT.
                 IF WWRK-JW-RESULT > WWRK-JW-TERM3
                     COMPUTE WS-LN-PENALTY-DAYS (LN-IDX) =
                         WWRK-JW-RESULT - WWRK-JW-TERM3
                 ELSE
                     MOVE ZERO TO WS-LN-PENALTY-DAYS (LN-IDX)
                 END-IF.
             2330-EXIT.
                 EXIT.
      *
             2400-WRITE-REPORT-LINE.
                 MOVE WLTX-MEMBER-ID TO WS-DL-MEMBER.
                 MOVE WLTX-BOOK-ID   TO WS-DL-BOOK.
                 IF WLTX-IS-LEND
                     MOVE 'LEND'   TO WS-DL-ACTION
                 ELSE
                     MOVE 'RETURN' TO WS-DL-ACTION
                 END-IF.
                 IF VALID-TXN
                     MOVE 'POSTED'   TO WS-DL-RESULT
                     MOVE SPACES     TO WS-DL-REASON
                 ELSE
                     MOVE 'REJECTED' TO WS-DL-RESULT
                     MOVE WS-REJECT-REASON TO WS-DL-REASON
                     MOVE ZERO TO WS-DL-PENALTY
                 END-IF.
                 WRITE REPORT-RECORD FROM WS-DETAIL-LINE
                     AFTER ADVANCING 1 LINE.
             2400-EXIT.
                 EXIT.
      *
091813      *    MEMBER PENALTY REPORT - A SEPARATE PASS OVER
091813      *    WS-LOAN-TABLE, RUN AFTER 3000- HAS REFRESHED EVERY
091813      *    LOAN'S STATUS, SO calculateTotalPenalty's OVERDUE-ONLY
091813      *    RULE SEES THIS RUN'S FULL PICTURE.  WALKS ONLY THE
091813      *    ENTRIES READ FROM LOAN-IN-FILE (WS-LOAN-COUNT-AT-LOAD) -
091813      *    THOSE ARE IN MEMBER ORDER; LOANS POSTED THIS RUN ARE
091813      *    APPENDED PAST THAT MARK AND ARE ALWAYS ACTIVE.
091813       4000-MEMBER-PENALTY-REPORT.
091813           MOVE ZERO TO WS-GRAND-PENALTY-DAYS WS-MEMBER-PENALTY-DAYS.
091813           SET LN-IDX TO 1.
091813           PERFORM 4050-PENALTY-REPORT-ONE-LOAN THRU 4050-EXIT
091813               UNTIL LN-IDX > WS-LOAN-COUNT-AT-LOAD.
091813           PERFORM 4900-FINAL-BREAK THRU 4900-EXIT.
091813       4000-EXIT.
091813           EXIT.
091913*
091913       4050-PENALTY-REPORT-ONE-LOAN.
091913           IF WS-LN-MEMBER-ID (LN-IDX) NOT = WS-PRIOR-MEMBER-ID
091913               PERFORM 4060-MEMBER-BREAK THRU 4060-EXIT
091913           END-IF.
091913           IF OVERDUE-LOAN (LN-IDX)
091913               ADD WS-LN-PENALTY-DAYS (LN-IDX)
091913                   TO WS-MEMBER-PENALTY-DAYS
091913           END-IF.
091913           SET LN-IDX UP BY 1.
091913       4050-EXIT.
091913           EXIT.
091913*
091913       4060-MEMBER-BREAK.
091913           IF FIRST-MEMBER-ON-REPORT
091913               SET FIRST-MEMBER-ON-REPORT TO FALSE
091913           ELSE
091913               PERFORM 4100-WRITE-BREAK-LINE THRU 4100-EXIT
091913           END-IF.
091913           MOVE WS-LN-MEMBER-ID (LN-IDX) TO WS-PRIOR-MEMBER-ID.
091913           MOVE ZERO TO WS-MEMBER-PENALTY-DAYS.
091913       4060-EXIT.
091913           EXIT.
      *
             4100-WRITE-BREAK-LINE.
                 MOVE WS-PRIOR-MEMBER-ID     TO WS-BL-MEMBER.
                 MOVE WS-MEMBER-PENALTY-DAYS TO WS-BL-PENALTY.
091913           ADD WS-MEMBER-PENALTY-DAYS TO WS-GRAND-PENALTY-DAYS.
                 WRITE REPORT-RECORD FROM WS-BREAK-LINE
                     AFTER ADVANCING 1 LINE.
             4100-EXIT.
                 EXIT.
      *
             4900-FINAL-BREAK.
                 IF NOT FIRST-MEMBER-ON-REPORT
                     PERFORM 4100-WRITE-BREAK-LINE THRU 4100-EXIT
                 END-IF.
             4900-EXIT.
                 EXIT.
      *
081402*H 020814 201-11 DLT  New section - refreshes OVERDUE without
081402*H                    needing a RETURN transaction to trigger it.
             3000-REFRESH-OVERDUE-LOANS.
                 SET LN-IDX TO 1.
                 PERFORM 3100-REFRESH-ONE-LOAN THRU 3100-EXIT
                     UNTIL LN-IDX > WS-LOAN-COUNT.
             3000-EXIT.
                 EXIT.
      *
             3100-REFRESH-ONE-LOAN.
                 IF ACTIVE-LOAN (LN-IDX)
                     PERFORM 3110-CHECK-ONE-LOAN-OVERDUE THRU 3110-EXIT
                 END-IF.
                 SET LN-IDX UP BY 1.
             3100-EXIT.
                 EXIT.
      *
091513*H 130915 201-14 TJH  Same penalty-days rate bug as 2330 - this
091513*H                    path set OVERDUE-LOAN's penalty days from
091513*H                    the overnight refresh, so it carried the
091513*H                    category rate too.  Dropped here as well;
091513*H                    category lookup no longer needed by this
091513*H                    paragraph.
             3110-CHECK-ONE-LOAN-OVERDUE.
                 MOVE WS-LN-DUE-DATE (LN-IDX) TO WS-DATE-CONV-FIELD.
                 MOVE WS-DATE-CONV-CCYY TO WWRK-JW-YEAR.
                 MOVE WS-DATE-CONV-MM   TO WWRK-JW-MONTH.
                 MOVE WS-DATE-CONV-DD   TO WWRK-JW-DAY.
                 PERFORM 2270-DATE-TO-JDN THRU 2270-EXIT.
                 MOVE WWRK-JW-RESULT TO WWRK-JW-TERM3.
                 MOVE WWRK-RUN-CCYY TO WWRK-JW-YEAR.
                 MOVE WWRK-RUN-MM   TO WWRK-JW-MONTH.
                 MOVE WWRK-RUN-DD   TO WWRK-JW-DAY.
                 PERFORM 2270-DATE-TO-JDN THRU 2270-EXIT.
                 IF WWRK-JW-RESULT > WWRK-JW-TERM3
                     SET OVERDUE-LOAN (LN-IDX) TO TRUE
                     COMPUTE WS-LN-PENALTY-DAYS (LN-IDX) =
                         WWRK-JW-RESULT - WWRK-JW-TERM3
                     ADD 1 TO WS-LOANS-MADE-OVERDUE
                 END-IF.
             3110-EXIT.
                 EXIT.
      *
            *    REWRITES THE ENTIRE LOAN-MASTER, IN TABLE ORDER, TO
            *    LOAN-OUT-FILE; BECOMES NEXT RUN'S LOAN-IN-FILE.
             9000-WRITE-LOAN-MASTER.
                 SET LN-IDX TO 1.
                 PERFORM 9010-WRITE-ONE-LOAN THRU 9010-EXIT
                     UNTIL LN-IDX > WS-LOAN-COUNT.
             9000-EXIT.
                 EXIT.
      *
             9010-WRITE-ONE-LOAN.
                 MOVE WS-LN-ID (LN-IDX)           TO WLN-ID.
                 MOVE WS-LN-BOOK-ID (LN-IDX)      TO WLN-BOOK-ID.
                 MOVE WS-LN-MEMBER-ID (LN-IDX)    TO WLN-MEMBER-ID.
                 MOVE WS-LN-LOAN-DATE (LN-IDX)    TO WLN-LOAN-DATE.
                 MOVE WS-LN-DUE-DATE (LN-IDX)     TO WLN-DUE-DATE.
                 MOVE WS-LN-RETURN-DATE (LN-IDX)  TO WLN-RETURN-DATE.
                 MOVE WS-LN-STATUS (LN-IDX)       TO WLN-STATUS.
                 MOVE WS-LN-PENALTY-DAYS (LN-IDX) TO WLN-PENALTY-DAYS.
                 WRITE WLN-RECORD.
                 SET LN-IDX UP BY 1.
             9010-EXIT.
                 EXIT.
      *
             9500-SUMMARY-REPORT.
                 MOVE 'TRANSACTIONS PROCESSED . . . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-TX-PROCESSED TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 2 LINES.
                 MOVE 'LOANS POSTED . . . . . . . . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-LOANS-POSTED TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
                 MOVE 'RETURNS POSTED . . . . . . . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-RETURNS-POSTED TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
                 MOVE 'TRANSACTIONS REJECTED . . . . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-TX-REJECTED TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
                 MOVE 'LOANS MADE OVERDUE THIS RUN  . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-LOANS-MADE-OVERDUE TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
                 MOVE 'BOOKS CURRENTLY ON LOAN  . . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-BOOKS-ON-LOAN TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
                 MOVE 'TOTAL PENALTY DAYS THIS RUN . . . . . . .' TO WS-TL-CAPTION.
                 MOVE WS-GRAND-PENALTY-DAYS TO WS-TL-COUNT.
                 WRITE REPORT-RECORD FROM WS-TRAILER-LINE
                     AFTER ADVANCING 1 LINE.
             9500-EXIT.
                 EXIT.
      *
             9900-TERMINATE.
                 CLOSE LOAN-TXN-FILE
                       LOAN-OUT-FILE
                       REPORT-FILE.
             9900-EXIT.
                 EXIT.
