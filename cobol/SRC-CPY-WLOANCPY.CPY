      ******************************************************************
      *H****************************************************************
      *H        COPYBOOK HISTORY
      *H****************************************************************
      *H 900305 201-02 RCH  Initial loan-transaction master.
      *H 990112 201-09 P12  Y2K: widened all loan dates to full
      *H                    CCYYMMDD; previously stored as YYMMDD.
      *H
      *D****************************************************************
      *D        COPYBOOK DESCRIPTION
      *D****************************************************************
      *D WLOANCPY - loan master.  WLN-STATUS moves ACTIVE to either
      *D RETURNED (via a RETURN transaction) or OVERDUE (via the
      *D status-refresh step in LLOANPST).  WLN-PENALTY-DAYS is
      *D recalculated at RETURNED time and at OVERDUE refresh time.
      *D
             01  WLN-RECORD.
                 05  WLN-ID                      PIC 9(09).
                 05  WLN-BOOK-ID                 PIC 9(09).
                 05  WLN-MEMBER-ID               PIC 9(09).
011299           05  WLN-LOAN-DATE               PIC 9(08).
011299           05  WLN-LOAN-DATE-YMD REDEFINES WLN-LOAN-DATE.
011299               10  WLN-LOAN-CCYY            PIC 9(04).
011299               10  WLN-LOAN-MM              PIC 9(02).
011299               10  WLN-LOAN-DD              PIC 9(02).
011299           05  WLN-DUE-DATE                PIC 9(08).
011299           05  WLN-DUE-DATE-YMD REDEFINES WLN-DUE-DATE.
011299               10  WLN-DUE-CCYY             PIC 9(04).
011299               10  WLN-DUE-MM               PIC 9(02).
011299               10  WLN-DUE-DD               PIC 9(02).
011299           05  WLN-RETURN-DATE             PIC 9(08).
                 05  WLN-STATUS                  PIC X(08).
                     88  WLN-ACTIVE               VALUE 'ACTIVE'.
                     88  WLN-RETURNED             VALUE 'RETURNED'.
                     88  WLN-OVERDUE              VALUE 'OVERDUE'.
                 05  WLN-PENALTY-DAYS            PIC 9(05).
                 05  FILLER                      PIC X(06).
